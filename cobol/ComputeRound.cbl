000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE A ROUNDED RESULT    *
000300* FROM TWO OPERANDS.  USED ANYWHERE THE WAREHOUSE LOGISTICS      *
000400* BATCH NEEDS COMPUTE ... ROUNDED TO 2 DECIMALS (HALF-UP) ON A   *
000500* SIMPLE MULTIPLY -- WEIGHT TOLERANCE, TRANSFER WEIGHT/VOLUME,   *
000600* AND REORDER EXTENDED VALUE ALL CALL THIS ONE ROUTINE SO THE    *
000700* ROUNDING RULE LIVES IN ONE PLACE.
000800*                                                                *
000900******************************************************************
001000IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200PROGRAM-ID.                 COMPUTE-ROUND.
001300AUTHOR.                     R T COATES.
001400INSTALLATION.               LOGISTICS SYSTEMS - NIGHT BATCH.
001500DATE-WRITTEN.               JUNE 3, 1985.
001600DATE-COMPILED.
001700SECURITY.                   UNCLASSIFIED - BATCH USE ONLY.
001800*                                                                *
001900******************************************************************
002000*                        CHANGE LOG
002100*-----------------------------------------------------------------
002200*   DATE      BY   REQUEST    DESCRIPTION
002300*   --------  ---  ---------  -----------------------------------
002400*   1985-06-03 RTC  WL-0058   ORIGINAL - WRITTEN AS THE
002500*                             COMPUTE-VALUE INVENTORY EXTENSION
002600*                             ROUTINE, A SINGLE-PURPOSE QTY*COST
002700*                             MULTIPLY USED BY THE OLD COMBINED
002800*                             INVENT/REORDER STEP.
002900*   1998-11-02 DMF  Y2K-0031  REVIEWED FOR YEAR 2000 IMPACT - NO
003000*                             DATE FIELDS IN THIS ROUTINE, NO
003100*                             CHANGE REQUIRED.
003200*   2023-02-07 RTC  WL-4471   RENAMED COMPUTE-ROUND AND
003300*                             GENERALIZED TO TAKE ANY TWO OPERANDS
003400*                             SO THE NEW LOGISTICS REWRITE COULD
003500*                             SHARE IT FOR WEIGHT TOLERANCE AND
003600*                             TRANSFER CALCS TOO.
003700*   2023-06-30 JQA  WL-4520   ADDED ROUNDED ON THE COMPUTE -
003800*                             UNROUNDED RESULTS WERE DRIFTING A
003900*                             PENNY ON THE REORDER VALUE REPORT.
004000*   2024-03-14 SLH  WL-4770   WIDENED LS-RESULT TO S9(9)V99 SO
004100*                             LARGE-VOLUME TRANSFERS DO NOT
004200*                             TRUNCATE.
004300*   2025-08-22 DMF  WL-5140   CLARIFIED COMMENTS FOR NEW HIRES
004400*                             AFTER A SUPPORT TICKET ASKED WHAT
004500*                             "LS-" STOOD FOR.
004600*   2025-11-15 DMF  WL-5189   WS-OVERFLOW-CHECK/-ALT WERE DECLARED
004700*                             AND NEVER USED.  100-COMPUTE-ROUND-
004800*                             ED-RESULT NOW COMPUTES INTO WS-
004900*                             RESULT-ALL AND CHECKS WS-RESULT-
005000*                             DIGITS/SIGN FOR OVERFLOW BEFORE
005100*                             MOVING LS-RESULT.  ALSO DROPPED THE
005200*                             TOP-OF-FORM SPECIAL NAME -- THIS
005300*                             ROUTINE HAS NO PRINTER.
005400*   2025-11-16 DMF  WL-5190   ADDED LS-OPERAND-DIGIT-VIEW (RAW
005500*                             DIGITS OF THE CALL OPERANDS) AND
005600*                             WS-RESULT-ALL-BREAKOUT (WHOLE/
005700*                             DECML SPLIT OF THE OVERFLOW
005800*                             RESULT), SAME DIAGNOSTIC-VIEW
005900*                             REDEFINES HABIT AS THE OTHER TWO
006000*                             PROGRAMS -- NOW SHOWN ON THE
006100*                             OVERFLOW/SIGN-FLIP WARNINGS.  ALSO
006200*                             DROPPED THE COLS 73-80 PROGRAM-ID
006300*                             TAG TO MATCH WHSEBATCH AND
006400*                             LOGISTICSREPORT, WHICH NEVER
006500*                             CARRIED ONE.
006600*                                                                *
006700******************************************************************
006800ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000CONFIGURATION               SECTION.
007100SOURCE-COMPUTER.            WHATEVER-PC.
007200OBJECT-COMPUTER.            WHATEVER-PC.
007300*                                                                *
007400******************************************************************
007500DATA                        DIVISION.
007600*-----------------------------------------------------------------
007700WORKING-STORAGE             SECTION.
007800*-----------------------------------------------------------------
007900 01  WS-OVERFLOW-CHECK.
008000    05  WS-RESULT-SIGN          PIC S9(1)      COMP.
008100    05  WS-RESULT-DIGITS        PIC 9(9)V99.
008200 01  WS-OVERFLOW-CHECK-ALT REDEFINES WS-OVERFLOW-CHECK.
008300    05  WS-RESULT-ALL           PIC S9(10)V99.
008400*-----------------------------------------------------------------
008500*  DIAGNOSTIC VIEW OF THE OVERALL RESULT -- SAME OVERFLOW-CHECK
008600*  REDEFINES HABIT AS WHSE-NIGHTLY-BATCH AND LOGISTICS-REPORT.
008700*  LETS THE OVERFLOW WARNING SHOW A WHOLE/DECML SPLIT INSTEAD OF
008800*  THE PACKED-LOOKING S9(10)V99 VALUE.
008900*-----------------------------------------------------------------
009000 01  WS-RESULT-ALL-BREAKOUT REDEFINES WS-OVERFLOW-CHECK-ALT.
009100    05  WS-RESULT-WHOLE         PIC 9(8).
009200    05  WS-RESULT-DECML         PIC 9(4).
009300*-----------------------------------------------------------------
009400LINKAGE                     SECTION.
009500*-----------------------------------------------------------------
009600 01  LINK-PARAMETERS.
009700    05  LS-MULTIPLICAND         PIC S9(9)V99.
009800    05  LS-MULTIPLIER           PIC S9(7)V9999.
009900    05  LS-RESULT                PIC S9(9)V99.
010000*-----------------------------------------------------------------
010100*  DIAGNOSTIC VIEW OF THE CALL OPERANDS -- SAME RAW-DIGIT-VIEW
010200*  HABIT AS WS-CR-RESULT-RAW IN THE TWO CALLING PROGRAMS.  LETS
010300*  THE SIGN-FLIP WARNING LOG THE OPERANDS AS THEY CAME IN OVER
010400*  THE CALL, BEFORE ANY EDITING.
010500*-----------------------------------------------------------------
010600 01  LS-OPERAND-DIGIT-VIEW REDEFINES LINK-PARAMETERS.
010700    05  LS-MULTIPLICAND-RAW     PIC S9(9)V99.
010800    05  LS-MULTIPLIER-RAW       PIC S9(7)V9999.
010900    05  FILLER                  PIC S9(9)V99.
011000*                                                                *
011100******************************************************************
011200PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
011300*-----------------------------------------------------------------
011400* MAIN PROCEDURE.  LS-RESULT = LS-MULTIPLICAND * LS-MULTIPLIER,
011500* ROUNDED HALF-UP TO 2 DECIMALS, WITH AN OVERFLOW CHECK AGAINST
011600* THE WIDER WS-RESULT-ALL REDEFINITION BEFORE THE MOVE TO
011700* LS-RESULT, PER THE WAREHOUSE LOGISTICS BATCH ROUNDING-AND-
011800* PRECISION RULE.
011900*-----------------------------------------------------------------
012000100-COMPUTE-ROUNDED-RESULT.
012100    COMPUTE  WS-RESULT-ALL   ROUNDED =
012200             LS-MULTIPLICAND * LS-MULTIPLIER.
012300    IF WS-RESULT-DIGITS > 999999999.99
012400        DISPLAY "CR0100-W OVERFLOW, RESULT SET TO ZERO, WHOLE "
012500            WS-RESULT-WHOLE UPON CONSOLE
012600        MOVE ZERO TO LS-RESULT
012700    ELSE
012800        IF WS-RESULT-SIGN < ZERO AND LS-MULTIPLICAND NOT < ZERO
012900                AND LS-MULTIPLIER NOT < ZERO
013000            DISPLAY "CR0100-W SIGN FLIP, OPERANDS "
013100                LS-MULTIPLICAND-RAW "/" LS-MULTIPLIER-RAW
013200                UPON CONSOLE
013300        END-IF
013400        MOVE WS-RESULT-ALL TO LS-RESULT
013500    END-IF.
013600
013700    EXIT     PROGRAM.
