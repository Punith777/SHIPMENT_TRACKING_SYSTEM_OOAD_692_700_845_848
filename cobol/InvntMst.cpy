000100******************************************************************IVM00010
000200*                                                                *IVM00020
000300*   I N V N T M S T  --  INVENTORY MASTER RECORD LAYOUT           IVM00030
000400*                                                                *IVM00040
000500*   ONE ENTRY PER STOCKED ITEM.  CARRIED IN THE INVENTORY-TABLE  *IVM00050
000600*   AS AN IN-MEMORY TABLE LOADED FROM THE SORTED INVENTORY        IVM00060
000700*   MASTER FILE AND SEARCHED BY INVENTORY-ID.  USED BY BOTH       IVM00070
000800*   WHSE-BATCH (UPDATE STEP) AND WHSE-REORDER-REPORT (REPORT      IVM00080
000900*   STEP, READ-ONLY).                                             IVM00090
001000*                                                                *IVM00100
001100*   100 BYTES, FIXED.  THE TRAILING FILLER IS 14 BYTES, NOT THE   IVM00110
001200*   9 SHOWN ON THE ORIGINAL WL-4471 LAYOUT SHEET -- THE EXTRA     IVM00120
001300*   5 BYTES WERE ABSORBED INTO FILLER WHEN THE SHEET WAS          IVM00130
001400*   RECONCILED AGAINST THE ACTUAL 100-BYTE RECORDING LENGTH.      IVM00140
001500*                                                                *IVM00150
001600*   MAINTENANCE                                                  IVM00160
001700*   ----------------------------------------------------------   IVM00170
001800*   2023-02-14  RTC  WL-4471  ORIGINAL LAYOUT                     IVM00180
001900*   2023-09-02  JQA  WL-4615  FILLER RECONCILED TO 100-BYTE LRECL IVM00190
002000*                                                                *IVM00200
002100******************************************************************IVM00210
002200 01  IV-TABLE-ENTRY.                                             IVM00220
002300     05  IV-ID                   PIC 9(5).                       IVM00230
002400     05  IV-NAME                 PIC X(25).                      IVM00240
002500     05  IV-SKU                  PIC X(12).                      IVM00250
002600     05  IV-WHSE-ID              PIC 9(5).                       IVM00260
002700     05  IV-QUANTITY             PIC S9(7).                      IVM00270
002800     05  IV-REORDER-POINT        PIC 9(5).                       IVM00280
002900     05  IV-REORDER-QTY          PIC 9(5).                       IVM00290
003000     05  IV-UNIT-PRICE           PIC 9(8)V99.                    IVM00300
003100     05  IV-UNIT-WEIGHT          PIC 9(4)V99.                    IVM00310
003200     05  IV-UNIT-VOLUME          PIC 9(4)V99.                    IVM00320
003300     05  FILLER                  PIC X(14).                      IVM00330
