000100******************************************************************TKM00010
000200*                                                                *TKM00020
000300*   T R U C K M S T  --  TRUCK MASTER RECORD LAYOUT               TKM00030
000400*                                                                *TKM00040
000500*   ONE ENTRY PER TRUCK.  CARRIED IN THE TRUCK-TABLE (WHSE-BATCH)*TKM00050
000600*   AS AN IN-MEMORY TABLE LOADED FROM THE SORTED TRUCK MASTER    *TKM00060
000700*   FILE AND SEARCHED BY TRUCK-ID.                               *TKM00070
000800*                                                                *TKM00080
000900*   80 BYTES, FIXED.                                             TKM00090
001000*                                                                *TKM00100
001100*   TK-STATUS IS ONLY 12 BYTES WIDE, SO THE OUT-OF-SERVICE        TKM00110
001200*   LITERAL IS CARRIED AS THE 10-CHAR ABBREVIATION "OUT_OF_SVC"   TKM00120
001300*   -- THE FULL WORD DOES NOT FIT THE FIELD.  SEE WL-5118.        TKM00130
001400*                                                                *TKM00140
001500*   MAINTENANCE                                                  TKM00150
001600*   ----------------------------------------------------------   TKM00160
001700*   2023-02-11  RTC  WL-4471  ORIGINAL LAYOUT                     TKM00170
001800*   2025-01-06  DMF  WL-5118  OUT-OF-SERVICE STATUS ABBREVIATED   TKM00180
001900*                              TO FIT 12-BYTE STATUS FIELD        TKM00190
002000*                                                                *TKM00200
002100******************************************************************TKM00210
002200 01  TK-TABLE-ENTRY.                                             TKM00220
002300     05  TK-ID                   PIC 9(5).                       TKM00230
002400     05  TK-REG-NUMBER           PIC X(10).                      TKM00240
002500     05  TK-MODEL                PIC X(15).                      TKM00250
002600     05  TK-CAP-WEIGHT           PIC 9(6)V99.                    TKM00260
002700     05  TK-CAP-VOLUME           PIC 9(6)V99.                    TKM00270
002800     05  TK-DRIVER-ID            PIC 9(5).                       TKM00280
002900     05  TK-HOME-WHSE-ID         PIC 9(5).                       TKM00290
003000     05  TK-STATUS               PIC X(12).                      TKM00300
003100         88  TK-STATUS-AVAILABLE     VALUE "AVAILABLE   ".       TKM00310
003200         88  TK-STATUS-IN-TRANSIT    VALUE "IN_TRANSIT  ".       TKM00320
003300         88  TK-STATUS-MAINT         VALUE "MAINTENANCE ".       TKM00330
003400         88  TK-STATUS-OUT-OF-SVC    VALUE "OUT_OF_SVC  ".       TKM00340
003500     05  FILLER                  PIC X(12).                      TKM00350
