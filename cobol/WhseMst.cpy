000100******************************************************************WHM00010
000200*                                                                *WHM00020
000300*   W H S E M S T  --  WAREHOUSE MASTER RECORD LAYOUT             WHM00030
000400*                                                                *WHM00040
000500*   ONE ENTRY PER WAREHOUSE.  CARRIED IN THE WAREHOUSE-TABLE     *WHM00050
000600*   (WHSE-BATCH) AS AN IN-MEMORY TABLE LOADED FROM THE SORTED    *WHM00060
000700*   WAREHOUSE MASTER FILE AND SEARCHED BY WAREHOUSE-ID.          *WHM00070
000800*                                                                *WHM00080
000900*   80 BYTES, FIXED.  FIELD WIDTHS PER THE WHSE-TRK RECORD       *WHM00090
001000*   LAYOUT STANDARD -- DO NOT CHANGE WITHOUT JCL/COPYBOOK        *WHM00100
001100*   CATALOG SIGN-OFF.                                            *WHM00110
001200*                                                                *WHM00120
001300*   MAINTENANCE                                                  WHM00130
001400*   ----------------------------------------------------------   WHM00140
001500*   2023-02-07  RTC  WL-4471  ORIGINAL LAYOUT                     WHM00150
001600*   2024-06-19  SLH  WL-4892  ADDED MANAGER-ID FOR MGR LOOKUP     WHM00160
001700*                                                                *WHM00170
001800******************************************************************WHM00180
001900 01  WH-TABLE-ENTRY.                                             WHM00190
002000     05  WH-ID                   PIC 9(5).                       WHM00200
002100     05  WH-NAME                 PIC X(25).                      WHM00210
002200     05  WH-LOCATION             PIC X(25).                      WHM00220
002300     05  WH-CAPACITY             PIC 9(8)V99.                    WHM00230
002400     05  WH-MANAGER-ID           PIC 9(5).                       WHM00240
002500     05  WH-ACTIVE-FLAG          PIC X(1).                       WHM00250
002600         88  WH-IS-ACTIVE            VALUE "Y".                  WHM00260
002700         88  WH-IS-INACTIVE          VALUE "N".                  WHM00270
002800     05  FILLER                  PIC X(9).                       WHM00280
