000100******************************************************************
000200*                                                                *
000300*  THIS PROGRAM IS THE SECOND JOB STEP OF THE NIGHTLY WAREHOUSE *
000400*  LOGISTICS RUN.  IT READS THE INVENTORY MASTER AFTER           *
000500*  WHSE-NIGHTLY-BATCH HAS REWRITTEN IT, FLAGS EVERY ITEM AT OR   *
000600*  BELOW ITS REORDER POINT, AND PRINTS THE REORDER EXCEPTION     *
000700*  REPORT WITH THE EXTENDED REORDER VALUE.  READ-ONLY -- THIS    *
000800*  STEP NEVER REWRITES THE INVENTORY MASTER.                    *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 WHSE-REORDER-REPORT.
001400 AUTHOR.                     R T COATES.
001500 INSTALLATION.               LOGISTICS SYSTEMS - NIGHT BATCH.
001600 DATE-WRITTEN.               MARCH 14, 1984.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED - BATCH USE ONLY.
001900*                                                                *
002000******************************************************************
002100*                        CHANGE LOG
002200*-----------------------------------------------------------------
002300*   DATE      BY   REQUEST    DESCRIPTION
002400*   --------  ---  ---------  -----------------------------------
002450*   1984-03-14 RTC  WL-0042   ORIGINAL - WRITTEN AS PART OF THE
002460*                             COMBINED INVENT/REORDER REPORT STEP
002470*                             COVERING BOTH THE NIGHTLY UPDATE AND
002480*                             THE REORDER LISTING.
002490*   1999-01-08 DMF  Y2K-0031  REVIEWED DATE FIELDS FOR Y2K IMPACT.
002492*                             WS-RUN-DATE IS ALREADY 8-DIGIT
002494*                             CCYYMMDD, NO CHANGE NEEDED.
002500*   2023-02-09 RTC  WL-4471   SPLIT OFF FROM THE COMBINED
002600*                             INVENT/REORDER REPORT STEP SO THE
002700*                             REORDER LISTING RUNS AFTER THE
002800*                             UPDATE STEP REWRITES INVNTMST.
002900*   2023-09-02 JQA  WL-4615   RECONCILED INVNTMST FILLER TO THE
003000*                             100-BYTE LRECL, SAME AS THE UPDATE
003100*                             STEP'S COPY OF THE LAYOUT.
003500*   2024-11-30 DMF  WL-4960   EXTENDED VALUE NOW COMPUTED THROUGH
003600*                             THE SHARED COMPUTE-ROUND SUBPROGRAM
003700*                             INSTEAD OF AN IN-LINE MULTIPLY, SO
003800*                             ROUNDING MATCHES THE UPDATE STEP.
003900*   2025-08-23 DMF  WL-5140   ADDED THE ITEM-COUNT/TOTAL-VALUE
004000*                             FOOTER LINE AFTER OPERATIONS ASKED
004100*                             FOR A RUN-LEVEL REORDER DOLLAR SUM.
004110*   2025-11-15 DMF  WL-5189   WS-CR-RESULT-RAW WAS DECLARED AND
004120*                             NEVER CHECKED.  300-COMPUTE-EXTENDED
004130*                             VALUE NOW TESTS IT FOR A NEGATIVE
004140*                             EXTENDED VALUE AND LOGS THE
004150*                             INVENTORY ID.
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            WHATEVER-PC.
004800 OBJECT-COMPUTER.            WHATEVER-PC.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT INVNT-FILE-IN       ASSIGN TO INVNTMSI
005500         FILE STATUS IS WS-INVNT-FILE-STATUS.
005600     SELECT REORDER-RPT-OUT     ASSIGN TO REORDRPT.
005700*                                                                *
005800******************************************************************
005900 DATA                        DIVISION.
006000*-----------------------------------------------------------------
006100 FILE                        SECTION.
006200*-----------------------------------------------------------------
006300 FD  INVNT-FILE-IN.
006400 01  IR-REC-IN.
006500     05  IR-ID                   PIC 9(5).
006600     05  IR-NAME                 PIC X(25).
006700     05  IR-SKU                  PIC X(12).
006800     05  IR-WHSE-ID              PIC 9(5).
006900     05  IR-QUANTITY             PIC S9(7).
007000     05  IR-REORDER-POINT        PIC 9(5).
007100     05  IR-REORDER-QTY          PIC 9(5).
007200     05  IR-UNIT-PRICE           PIC 9(8)V99.
007300     05  IR-UNIT-WEIGHT          PIC 9(4)V99.
007400     05  IR-UNIT-VOLUME          PIC 9(4)V99.
007500     05  FILLER                  PIC X(14).
007600*-----------------------------------------------------------------
007700*  DIAGNOSTIC VIEW OF THE QUANTITY FIELD ONLY -- SAME OVERFLOW-
007800*  CHECK REDEFINES HABIT AS COMPUTE-ROUND AND WHSE-NIGHTLY-BATCH.
007900*  LETS A DUMP SHOW THE RAW DIGITS OF IR-QUANTITY IF OPERATIONS
008000*  EVER REPORTS A NEGATIVE-STOCK COMPLAINT OUT OF THIS STEP.
008100*-----------------------------------------------------------------
008200 01  IR-QTY-CHECK-VIEW REDEFINES IR-REC-IN.
008300     05  FILLER                  PIC X(47).
008400     05  IR-QTY-RAW              PIC S9(7).
008500     05  FILLER                  PIC X(46).
008600*-----------------------------------------------------------------
008700 FD  REORDER-RPT-OUT.
008800 01  REORDER-PRINT-LINE          PIC X(132).
008900*-----------------------------------------------------------------
009000 WORKING-STORAGE             SECTION.
009100*-----------------------------------------------------------------
009200 01  WS-FILE-STATUS-AREA.
009300     05  WS-INVNT-FILE-STATUS    PIC X(2).
009400*-----------------------------------------------------------------
009500 01  WS-SWITCHES.
009600     05  INVNT-EOF-SW            PIC X(1)  VALUE "N".
009700         88  INVNT-EOF               VALUE "Y".
009800*-----------------------------------------------------------------
009900*  COUNTERS AND ACCUMULATORS, ALL COMP PER SHOP STANDARD.
010000*-----------------------------------------------------------------
010100 01  WS-RUN-COUNTERS.
010200     05  WS-RECORDS-READ-CNT     PIC 9(7)  COMP  VALUE ZERO.
010300     05  WS-REORDER-FLAGGED-CNT  PIC 9(7)  COMP  VALUE ZERO.
010400     05  WS-PRINT-LINE-CNT       PIC 9(3)  COMP  VALUE ZERO.
010500 01  WS-EXTENDED-VALUE-TOTAL     PIC S9(9)V99  VALUE ZERO.
010600*-----------------------------------------------------------------
010700*  RUN-DATE BREAKOUT FOR THE REPORT TITLE LINE, SAME TECHNIQUE AS
010800*  WHSE-NIGHTLY-BATCH.
010900*-----------------------------------------------------------------
011000 01  WS-RUN-DATE                 PIC 9(8)      VALUE ZERO.
011100 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE.
011200     05  WS-RUN-CCYY             PIC 9(4).
011300     05  WS-RUN-MM               PIC 9(2).
011400     05  WS-RUN-DD               PIC 9(2).
011500*-----------------------------------------------------------------
011600*  CALL LINKAGE TO COMPUTE-ROUND FOR THE EXTENDED REORDER VALUE.
011700*-----------------------------------------------------------------
011800 01  WS-COMPUTE-ROUND-PARMS.
011900     05  WS-CR-MULTIPLICAND      PIC S9(9)V99.
012000     05  WS-CR-MULTIPLIER        PIC S9(7)V9999.
012100     05  WS-CR-RESULT            PIC S9(9)V99.
012200*    SAME OVERFLOW-CHECK REDEFINES HABIT AS COMPUTE-ROUND AND
012300*    WHSE-NIGHTLY-BATCH.  300-COMPUTE-EXTENDED-VALUE TESTS
012400*    WS-CR-RESULT-RAW FOR A NEGATIVE EXTENDED VALUE AND LOGS IT.
012500 01  WS-CR-OVERFLOW-CHECK REDEFINES WS-COMPUTE-ROUND-PARMS.
012600     05  FILLER                  PIC X(22).
012700     05  WS-CR-RESULT-RAW        PIC S9(9)V99.
012800*-----------------------------------------------------------------
012900*  REPORT PRINT LINES.
013000*-----------------------------------------------------------------
013100 01  RPT-TITLE-LINE.
013200     05  FILLER                  PIC X(30) VALUE SPACES.
013300     05  FILLER                  PIC X(36)
013400             VALUE "WAREHOUSE REORDER EXCEPTION REPORT".
013500     05  FILLER                  PIC X(10) VALUE " RUN DATE ".
013600     05  RPT-RD-CCYY             PIC 9(4).
013700     05  FILLER                  PIC X(1)  VALUE "/".
013800     05  RPT-RD-MM               PIC 9(2).
013900     05  FILLER                  PIC X(1)  VALUE "/".
014000     05  RPT-RD-DD               PIC 9(2).
014100     05  FILLER                  PIC X(44) VALUE SPACES.
014200 01  RPT-COL-HEADER-LINE.
014300     05  FILLER                  PIC X(2)  VALUE SPACES.
014400     05  FILLER                  PIC X(8)  VALUE "INV ID".
014500     05  FILLER                  PIC X(13) VALUE "SKU".
014600     05  FILLER                  PIC X(26) VALUE "ITEM NAME".
014700     05  FILLER                  PIC X(6)  VALUE "WHSE".
014800     05  FILLER                  PIC X(9)  VALUE "ON-HAND".
014900     05  FILLER                  PIC X(10) VALUE "REORD PT".
015000     05  FILLER                  PIC X(10) VALUE "REORD QTY".
015100     05  FILLER                  PIC X(14) VALUE "EXT VALUE".
015200     05  FILLER                  PIC X(34) VALUE SPACES.
015300 01  RPT-DETAIL-LINE.
015400     05  FILLER                  PIC X(2)  VALUE SPACES.
015500     05  RD-INV-ID               PIC 9(5).
015600     05  FILLER                  PIC X(3)  VALUE SPACES.
015700     05  RD-SKU                  PIC X(12).
015800     05  FILLER                  PIC X(1)  VALUE SPACES.
015900     05  RD-ITEM-NAME            PIC X(25).
016000     05  FILLER                  PIC X(1)  VALUE SPACES.
016100     05  RD-WHSE-ID              PIC 9(5).
016200     05  FILLER                  PIC X(1)  VALUE SPACES.
016300     05  RD-ON-HAND              PIC ZZZZ9-.
016400     05  FILLER                  PIC X(1)  VALUE SPACES.
016500     05  RD-REORDER-POINT        PIC ZZZZ9.
016600     05  FILLER                  PIC X(1)  VALUE SPACES.
016700     05  RD-REORDER-QTY          PIC ZZZZ9.
016800     05  FILLER                  PIC X(1)  VALUE SPACES.
016900     05  RD-EXT-VALUE            PIC ZZZ,ZZ9.99.
017000     05  FILLER                  PIC X(29) VALUE SPACES.
017100 01  RPT-TOTAL-LINE.
017200     05  FILLER                  PIC X(2)  VALUE SPACES.
017300     05  FILLER                  PIC X(20) VALUE "ITEMS FLAGGED".
017400     05  TL-ITEM-CNT             PIC ZZZZ9.
017500     05  FILLER              PIC X(18) VALUE "  TOTAL EXT VAL".
017600     05  TL-EXT-VALUE-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.
017700     05  FILLER                  PIC X(51) VALUE SPACES.
017800*                                                                *
017900******************************************************************
018000 PROCEDURE                   DIVISION.
018100*-----------------------------------------------------------------
018200 100-PRINT-REORDER-REPORTS.
018300     PERFORM 200-INITIATE-REORDER-REPORT.
018400     PERFORM 200-PRINT-REORDER-REPORT UNTIL INVNT-EOF.
018500     PERFORM 200-TERMINATE-REORDER-REPORT.
018600     STOP RUN.
018700*-----------------------------------------------------------------
018800 200-INITIATE-REORDER-REPORT.
018900     PERFORM 300-OPEN-REORDER-FILES.
019000     PERFORM 300-PRINT-REPORT-TITLE.
019100     PERFORM 300-PRINT-REPORT-HEADER.
019200     PERFORM 300-READ-INVENTORY-FILE.
019300*-----------------------------------------------------------------
019400*  FOR EVERY INVENTORY RECORD AT OR BELOW ITS REORDER POINT,
019500*  COMPUTE THE EXTENDED VALUE AND PRINT A DETAIL LINE.
019600*-----------------------------------------------------------------
019700 200-PRINT-REORDER-REPORT.
019800     IF WS-PRINT-LINE-CNT > 20
019900         PERFORM 300-REORDER-PAGE-SKIP
020000     END-IF
020100     IF IR-QUANTITY < ZERO
020300         DISPLAY "WHSE-REORDER-REPORT - NEGATIVE QTY ON ID "
020400                 IR-ID " RAW " IR-QTY-RAW
020500     END-IF
020600     IF IR-QUANTITY NOT > IR-REORDER-POINT
020700         PERFORM 300-COMPUTE-EXTENDED-VALUE
020800         PERFORM 300-PRINT-REORDER-DETAIL
020900     END-IF
021000     PERFORM 300-READ-INVENTORY-FILE.
021100*-----------------------------------------------------------------
021200 200-TERMINATE-REORDER-REPORT.
021300     PERFORM 300-PRINT-REORDER-TOTAL.
021400     PERFORM 300-CLOSE-REORDER-FILES.
021500*-----------------------------------------------------------------
021600 300-OPEN-REORDER-FILES.
021700     OPEN INPUT  INVNT-FILE-IN
021800          OUTPUT REORDER-RPT-OUT.
021900*-----------------------------------------------------------------
022000 300-READ-INVENTORY-FILE.
022100     READ INVNT-FILE-IN
022200         AT END
022300             MOVE "Y" TO INVNT-EOF-SW
022400         NOT AT END
022500             ADD 1 TO WS-RECORDS-READ-CNT
022600     END-READ.
022700*-----------------------------------------------------------------
022800 300-PRINT-REPORT-TITLE.
022900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023000     MOVE WS-RUN-CCYY TO RPT-RD-CCYY.
023100     MOVE WS-RUN-MM   TO RPT-RD-MM.
023200     MOVE WS-RUN-DD   TO RPT-RD-DD.
023300     WRITE REORDER-PRINT-LINE FROM RPT-TITLE-LINE
023400         AFTER ADVANCING PAGE.
023500*-----------------------------------------------------------------
023600 300-PRINT-REPORT-HEADER.
023700     WRITE REORDER-PRINT-LINE FROM RPT-COL-HEADER-LINE
023800         AFTER ADVANCING 2 LINES.
023900     MOVE ZERO TO WS-PRINT-LINE-CNT.
024000*-----------------------------------------------------------------
024100 300-COMPUTE-EXTENDED-VALUE.
024200     MOVE IR-REORDER-QTY TO WS-CR-MULTIPLICAND.
024300     MOVE IR-UNIT-PRICE  TO WS-CR-MULTIPLIER.
024400     CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS.
024410     IF WS-CR-RESULT-RAW < ZERO
024420         DISPLAY "RO0100-W EXTENDED VALUE NEGATIVE, INV ID "
024430             IR-ID UPON CONSOLE
024440     END-IF.
024500*-----------------------------------------------------------------
024600 300-PRINT-REORDER-DETAIL.
024700     MOVE IR-ID              TO RD-INV-ID.
024800     MOVE IR-SKU             TO RD-SKU.
024900     MOVE IR-NAME            TO RD-ITEM-NAME.
025000     MOVE IR-WHSE-ID         TO RD-WHSE-ID.
025100     MOVE IR-QUANTITY        TO RD-ON-HAND.
025200     MOVE IR-REORDER-POINT   TO RD-REORDER-POINT.
025300     MOVE IR-REORDER-QTY     TO RD-REORDER-QTY.
025400     MOVE WS-CR-RESULT       TO RD-EXT-VALUE.
025500     WRITE REORDER-PRINT-LINE FROM RPT-DETAIL-LINE
025600         AFTER ADVANCING 1 LINES.
025700     ADD 1 TO WS-PRINT-LINE-CNT.
025800     ADD 1 TO WS-REORDER-FLAGGED-CNT.
025900     ADD WS-CR-RESULT TO WS-EXTENDED-VALUE-TOTAL.
026000*-----------------------------------------------------------------
026100 300-REORDER-PAGE-SKIP.
026200     PERFORM 300-PRINT-REPORT-HEADER.
026300*-----------------------------------------------------------------
026400 300-PRINT-REORDER-TOTAL.
026500     MOVE WS-REORDER-FLAGGED-CNT   TO TL-ITEM-CNT.
026600     MOVE WS-EXTENDED-VALUE-TOTAL  TO TL-EXT-VALUE-TOTAL.
026700     WRITE REORDER-PRINT-LINE FROM RPT-TOTAL-LINE
026800         AFTER ADVANCING 2 LINES.
026900*-----------------------------------------------------------------
027000 300-CLOSE-REORDER-FILES.
027100     CLOSE INVNT-FILE-IN
027200           REORDER-RPT-OUT.
