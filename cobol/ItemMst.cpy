000100******************************************************************ITM00010
000200*                                                                *ITM00020
000300*   I T E M M S T  --  SHIPMENT-ITEM RECORD LAYOUT                ITM00030
000400*                                                                *ITM00040
000500*   ONE ENTRY PER ITEM WITHIN A SHIPMENT.  CARRIED IN THE         ITM00050
000600*   ITEM-TABLE (WHSE-BATCH) AS AN IN-MEMORY TABLE LOADED FROM     ITM00060
000700*   THE SORTED SHIPMENT-ITEM FILE (SORT KEY: SHIPMENT-ID,         ITM00080
000800*   ITEM-BARCODE WITHIN SHIPMENT) AND SEARCHED BY THAT SAME       ITM00090
000900*   COMPOUND KEY DURING SCAN/MISSING PROCESSING.                  ITM00100
001000*                                                                *ITM00110
001100*   80 BYTES, FIXED.                                              ITM00120
001200*                                                                *ITM00130
001300*   MAINTENANCE                                                   ITM00140
001400*   ----------------------------------------------------------    ITM00150
001500*   2023-02-18  RTC  WL-4471  ORIGINAL LAYOUT                     ITM00160
001600*   2024-11-30  DMF  WL-4960  ADDED PROCESSED-DATE AFTER THE      ITM00170
001700*                              WEIGHT-MISMATCH INCIDENT ON THE    ITM00180
001800*                              OMAHA LANE                         ITM00190
001900*                                                                 ITM00200
002000******************************************************************ITM00210
002100 01  SI-TABLE-ENTRY.                                              ITM00220
002200     05  SI-ID                   PIC 9(5).                        ITM00230
002300     05  SI-SHIPMENT-ID          PIC 9(5).                        ITM00240
002400     05  SI-BARCODE              PIC X(15).                       ITM00250
002500     05  SI-DESCRIPTION          PIC X(20).                       ITM00260
002600     05  SI-EXPECTED-WEIGHT      PIC 9(6)V99.                     ITM00270
002700     05  SI-STATUS               PIC X(10).                       ITM00280
002800         88  SI-ST-PENDING           VALUE "PENDING   ".          ITM00290
002900         88  SI-ST-PROCESSED         VALUE "PROCESSED ".          ITM00300
003000         88  SI-ST-MISSING           VALUE "MISSING   ".          ITM00310
003100         88  SI-ST-DAMAGED           VALUE "DAMAGED   ".          ITM00320
003200     05  SI-PROCESSED-DATE       PIC 9(8).                        ITM00330
003300     05  SI-ACTUAL-WEIGHT        PIC 9(6)V99.                     ITM00340
003400     05  FILLER                  PIC X(1).                        ITM00350
