000100******************************************************************
000200*                                                                *
000300*  THIS PROGRAM IS THE NIGHTLY WAREHOUSE LOGISTICS BATCH.  IT   *
000400*  LOADS THE FIVE REFERENCE MASTERS (WAREHOUSE, TRUCK,          *
000500*  INVENTORY, SHIPMENT, SHIPMENT-ITEM) INTO IN-MEMORY TABLES,   *
000600*  READS THE SORTED SCAN-TRANSACTION FILE FROM THE DOCK         *
000700*  SCANNERS, APPLIES EACH TRANSACTION AGAINST THE TABLES, AND   *
000800*  REWRITES THE TRUCK/INVENTORY/SHIPMENT/SHIPMENT-ITEM MASTERS. *
000900*  IT PRINTS THE PROCESSING SUMMARY (PER SHIPMENT TOUCHED) AND  *
001000*  THE RUN TOTALS REPORT.  THE REORDER EXCEPTION REPORT IS A    *
001100*  SEPARATE JOB STEP -- SEE WHSE-REORDER-REPORT.                *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 WHSE-NIGHTLY-BATCH.
001700 AUTHOR.                     R T COATES.
001800 INSTALLATION.               LOGISTICS SYSTEMS - NIGHT BATCH.
001900 DATE-WRITTEN.               MARCH 14, 1984.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED - BATCH USE ONLY.
002200*                                                                *
002300******************************************************************
002400*                        CHANGE LOG
002500*-----------------------------------------------------------------
002600*   DATE      BY   REQUEST    DESCRIPTION
002700*   --------  ---  ---------  -----------------------------------
002750*   1984-03-14 RTC  WL-0042   ORIGINAL - WRITTEN TO AUTOMATE THE
002760*                             NIGHTLY WAREHOUSE UPDATE RUN, WHICH
002770*                             HAD BEEN A MANUAL BALANCE-LINE
002780*                             POSTING AGAINST THE FIVE REFERENCE
002790*                             MASTERS UP TO THAT POINT.
002795*   1999-01-08 DMF  Y2K-0031  REVIEWED DATE FIELDS FOR Y2K
002796*                             IMPACT.  TX-DATE/PROCESSED-DATE
002797*                             ARE ALREADY 8-DIGIT CCYYMMDD.
002800*   2023-02-09 RTC  WL-4471   MAJOR REWRITE - REPLACED THE OLD
002900*                             INVENT/TRANS BALANCE-LINE UPDATE
002950*                             WITH A TABLE-DRIVEN SCAN-TRANSACTION
003000*                             RUN AGAINST THE SAME FIVE REFERENCE
003100*                             MASTERS.
003200*   2023-05-21 JQA  WL-4502   ADDED TRUCK-ASSIGNMENT (TA) AND
003300*                             INVENTORY-ASSIGNMENT (IA) TYPE
003400*                             AND THE ASSIGNMENT OUTPUT FILE.
003500*   2023-09-02 JQA  WL-4615   RECONCILED INVNTMST/SHIPMST
003600*                             FILLER TO THE 100/120-BYTE LRECL.
003700*   2024-06-19 SLH  WL-4892   WAREHOUSE-TABLE CARRIES MANAGER-ID
003800*                             FOR THE NEW MANAGER LOOKUP ON THE
003900*                             PROCESSING SUMMARY.
004000*   2024-11-30 DMF  WL-4960   SHIPMENT-ITEM NOW CARRIES PROCESSED-
004100*                             DATE AFTER THE WEIGHT-MISMATCH
004200*                             INCIDENT ON THE OMAHA LANE.
004600*   2025-01-06 DMF  WL-5118   TRUCK OUT-OF-SERVICE STATUS LITERAL
004700*                             ABBREVIATED TO FIT 12-BYTE FIELD.
004800*   2025-08-23 DMF  WL-5140   ADDED THE RUN TOTALS BREAKDOWN BY
004900*                             TRANSACTION TYPE AFTER OPERATIONS
005000*                             ASKED WHY THE NIGHTLY LOG ONLY
005100*                             ONE GRAND TOTAL.
005110*   2025-11-14 DMF  WL-5188   A WM AFTER A SHIPMENT WAS ALREADY
005120*                             READY LEFT IT READY_FOR_PICKUP WHILE
005130*                             THE FOOTER SAID WEIGHT MISMATCH.
005140*                             EVALUATE-SHIPMENT-READY AND THE
005150*                             READY/NOT-READY TALLY NOW BOTH HONOR
005160*                             THE WM FLAG.  ALSO ADDED PROCESSED
005170*                             VS EXPECTED WEIGHT TO THE SHIPMENT
005180*                             FOOTER LINE -- SH-PROC-WEIGHT WAS
005190*                             BEING COMPUTED AND NEVER PRINTED.
005191*   2025-11-15 DMF  WL-5189   DATE-WRITTEN CORRECTED TO THE ACTUAL
005192*                             ORIGINAL-AUTHORSHIP DATE, WITH THE
005193*                             Y2K REVIEW RESEQUENCED TO FOLLOW IT.
005194*                             ALSO, 400-PROCESS-WEIGHT-MISMATCH
005196*                             NOW TESTS WS-CR-RESULT-RAW FOR A
005197*                             NEGATIVE TOLERANCE RESULT AND LOGS
005198*                             THE TRACKING NUMBER -- IT WAS
005199*                             DECLARED AND NEVER CHECKED.
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            WHATEVER-PC.
005800 OBJECT-COMPUTER.            WHATEVER-PC.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT WAREHOUSE-FILE-IN   ASSIGN TO WHSEMSTI
006500         FILE STATUS IS WS-WHSE-FILE-STATUS.
006600     SELECT TRUCK-FILE-IN       ASSIGN TO TRUCKMSI
006700         FILE STATUS IS WS-TRUCK-FILE-STATUS.
006800     SELECT TRUCK-FILE-OUT      ASSIGN TO TRUCKMSO
006900         FILE STATUS IS WS-TRUCK-FILE-STATUS.
007000     SELECT INVNT-FILE-IN       ASSIGN TO INVNTMSI
007100         FILE STATUS IS WS-INVNT-FILE-STATUS.
007200     SELECT INVNT-FILE-OUT      ASSIGN TO INVNTMSO
007300         FILE STATUS IS WS-INVNT-FILE-STATUS.
007400     SELECT SHIP-FILE-IN        ASSIGN TO SHIPMSI
007500         FILE STATUS IS WS-SHIP-FILE-STATUS.
007600     SELECT SHIP-FILE-OUT       ASSIGN TO SHIPMSO
007700         FILE STATUS IS WS-SHIP-FILE-STATUS.
007800     SELECT ITEM-FILE-IN        ASSIGN TO ITEMMSI
007900         FILE STATUS IS WS-ITEM-FILE-STATUS.
008000     SELECT ITEM-FILE-OUT       ASSIGN TO ITEMMSO
008100         FILE STATUS IS WS-ITEM-FILE-STATUS.
008200     SELECT SCAN-TXN-FILE-IN    ASSIGN TO SCANTXNI
008300         FILE STATUS IS WS-SCAN-FILE-STATUS.
008400     SELECT ASSIGN-FILE-OUT     ASSIGN TO ASSIGNO
008500         FILE STATUS IS WS-ASSIGN-FILE-STATUS.
008600     SELECT SUMMARY-RPT-OUT     ASSIGN TO SUMMRPT.
008700     SELECT TOTALS-RPT-OUT      ASSIGN TO TOTLRPT.
008800*                                                                *
008900******************************************************************
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300*-----------------------------------------------------------------
009400 FD  WAREHOUSE-FILE-IN.
009500 01  WHSE-REC-IN.
009600     05  WI-ID                   PIC 9(5).
009700     05  WI-NAME                 PIC X(25).
009800     05  WI-LOCATION             PIC X(25).
009900     05  WI-CAPACITY             PIC 9(8)V99.
010000     05  WI-MANAGER-ID           PIC 9(5).
010100     05  WI-ACTIVE-FLAG          PIC X(1).
010200     05  FILLER                  PIC X(9).
010300*-----------------------------------------------------------------
010400 FD  TRUCK-FILE-IN.
010500 01  TRUCK-REC-IN.
010600     05  TI-ID                   PIC 9(5).
010700     05  TI-REG-NUMBER           PIC X(10).
010800     05  TI-MODEL                PIC X(15).
010900     05  TI-CAP-WEIGHT           PIC 9(6)V99.
011000     05  TI-CAP-VOLUME           PIC 9(6)V99.
011100     05  TI-DRIVER-ID            PIC 9(5).
011200     05  TI-HOME-WHSE-ID         PIC 9(5).
011300     05  TI-STATUS               PIC X(12).
011400     05  FILLER                  PIC X(12).
011500*-----------------------------------------------------------------
011600 FD  TRUCK-FILE-OUT.
011700 01  TRUCK-REC-OUT.
011800     05  TO-ID                   PIC 9(5).
011900     05  TO-REG-NUMBER           PIC X(10).
012000     05  TO-MODEL                PIC X(15).
012100     05  TO-CAP-WEIGHT           PIC 9(6)V99.
012200     05  TO-CAP-VOLUME           PIC 9(6)V99.
012300     05  TO-DRIVER-ID            PIC 9(5).
012400     05  TO-HOME-WHSE-ID         PIC 9(5).
012500     05  TO-STATUS               PIC X(12).
012600     05  FILLER                  PIC X(12).
012700*-----------------------------------------------------------------
012800 FD  INVNT-FILE-IN.
012900 01  INVNT-REC-IN.
013000     05  II-ID                   PIC 9(5).
013100     05  II-NAME                 PIC X(25).
013200     05  II-SKU                  PIC X(12).
013300     05  II-WHSE-ID              PIC 9(5).
013400     05  II-QUANTITY             PIC S9(7).
013500     05  II-REORDER-POINT        PIC 9(5).
013600     05  II-REORDER-QTY          PIC 9(5).
013700     05  II-UNIT-PRICE           PIC 9(8)V99.
013800     05  II-UNIT-WEIGHT          PIC 9(4)V99.
013900     05  II-UNIT-VOLUME          PIC 9(4)V99.
014000     05  FILLER                  PIC X(14).
014100*-----------------------------------------------------------------
014200 FD  INVNT-FILE-OUT.
014300 01  INVNT-REC-OUT.
014400     05  IO-ID                   PIC 9(5).
014500     05  IO-NAME                 PIC X(25).
014600     05  IO-SKU                  PIC X(12).
014700     05  IO-WHSE-ID              PIC 9(5).
014800     05  IO-QUANTITY             PIC S9(7).
014900     05  IO-REORDER-POINT        PIC 9(5).
015000     05  IO-REORDER-QTY          PIC 9(5).
015100     05  IO-UNIT-PRICE           PIC 9(8)V99.
015200     05  IO-UNIT-WEIGHT          PIC 9(4)V99.
015300     05  IO-UNIT-VOLUME          PIC 9(4)V99.
015400     05  FILLER                  PIC X(14).
015500*-----------------------------------------------------------------
015600 FD  SHIP-FILE-IN.
015700 01  SHIP-REC-IN.
015800     05  SI-REC-ID               PIC 9(5).
015900     05  SI-TRACKING-NO          PIC X(20).
016000     05  SI-ORIGIN-WHSE-ID       PIC 9(5).
016100     05  SI-DEST-WHSE-ID         PIC 9(5).
016200     05  SI-TOTAL-WEIGHT         PIC 9(8)V99.
016300     05  SI-TOTAL-VOLUME         PIC 9(8)V99.
016400     05  SI-TRUCK-ID             PIC 9(5).
016500     05  SI-STATUS               PIC X(20).
016600     05  SI-PICKUP-DATE          PIC 9(8).
016700     05  SI-CREATED-BY           PIC 9(5).
016800     05  FILLER                  PIC X(27).
016900*-----------------------------------------------------------------
017000 FD  SHIP-FILE-OUT.
017100 01  SHIP-REC-OUT.
017200     05  SO-REC-ID               PIC 9(5).
017300     05  SO-TRACKING-NO          PIC X(20).
017400     05  SO-ORIGIN-WHSE-ID       PIC 9(5).
017500     05  SO-DEST-WHSE-ID         PIC 9(5).
017600     05  SO-TOTAL-WEIGHT         PIC 9(8)V99.
017700     05  SO-TOTAL-VOLUME         PIC 9(8)V99.
017800     05  SO-TRUCK-ID             PIC 9(5).
017900     05  SO-STATUS               PIC X(20).
018000     05  SO-PICKUP-DATE          PIC 9(8).
018100     05  SO-CREATED-BY           PIC 9(5).
018200     05  FILLER                  PIC X(27).
018300*-----------------------------------------------------------------
018400 FD  ITEM-FILE-IN.
018500 01  ITEM-REC-IN.
018600     05  EI-ID                   PIC 9(5).
018700     05  EI-SHIPMENT-ID          PIC 9(5).
018800     05  EI-BARCODE              PIC X(15).
018900     05  EI-DESCRIPTION          PIC X(20).
019000     05  EI-EXPECTED-WEIGHT      PIC 9(6)V99.
019100     05  EI-STATUS               PIC X(10).
019200     05  EI-PROCESSED-DATE       PIC 9(8).
019300     05  EI-ACTUAL-WEIGHT        PIC 9(6)V99.
019400     05  FILLER                  PIC X(1).
019500*-----------------------------------------------------------------
019600 FD  ITEM-FILE-OUT.
019700 01  ITEM-REC-OUT.
019800     05  EO-ID                   PIC 9(5).
019900     05  EO-SHIPMENT-ID          PIC 9(5).
020000     05  EO-BARCODE              PIC X(15).
020100     05  EO-DESCRIPTION          PIC X(20).
020200     05  EO-EXPECTED-WEIGHT      PIC 9(6)V99.
020300     05  EO-STATUS               PIC X(10).
020400     05  EO-PROCESSED-DATE       PIC 9(8).
020500     05  EO-ACTUAL-WEIGHT        PIC 9(6)V99.
020600     05  FILLER                  PIC X(1).
020700*-----------------------------------------------------------------
020800*  SCAN TRANSACTION RECORD.  THE 43-BYTE VARIANT AREA IS SHARED BY
020900*  SC/MI/WM (TRACKING-NUMBER + BARCODE + WEIGHT) AND BY TA/IA/IQ
021000*  (SHIPMENT-ID + TRUCK-ID + INVENTORY-ID + QUANTITY + DEST-ID)
021100*  SINCE THE FIELDS ARE MUTUALLY EXCLUSIVE BY TXN-TYPE (WL-4502).
021200*-----------------------------------------------------------------
021300 FD  SCAN-TXN-FILE-IN.
021400 01  SCAN-TXN-REC.
021500     05  TX-TYPE                 PIC X(2).
021600         88  TX-SCAN-ITEM             VALUE "SC".
021700         88  TX-MISSING-ITEM         VALUE "MI".
021800         88  TX-WEIGHT-MISMATCH      VALUE "WM".
021900         88  TX-TRUCK-ASSIGN         VALUE "TA".
022000         88  TX-INVENTORY-ASSIGN     VALUE "IA".
022100         88  TX-QUANTITY-CHANGE      VALUE "IQ".
022200     05  TX-DATE                 PIC 9(8).
022300     05  TX-VARIANT-DATA.
022400         10  TX-TRACKING-NUMBER      PIC X(20).
022500         10  TX-ITEM-BARCODE         PIC X(15).
022600         10  TX-SCAN-WEIGHT          PIC 9(6)V99.
022700     05  TX-ASSIGN-DATA REDEFINES TX-VARIANT-DATA.
022800         10  TX-SHIPMENT-ID          PIC 9(5).
022900         10  TX-TRUCK-ID             PIC 9(5).
023000         10  TX-INVENTORY-ID         PIC 9(5).
023100         10  TX-QUANTITY             PIC S9(5).
023200         10  TX-DEST-WAREHOUSE-ID    PIC 9(5).
023300         10  FILLER                  PIC X(18).
023400     05  TX-USER-ID               PIC 9(5).
023500     05  FILLER                   PIC X(22).
023600*-----------------------------------------------------------------
023700 FD  ASSIGN-FILE-OUT.
023800 01  ASSIGN-REC-OUT.
023900     05  AS-ASSIGNMENT-ID         PIC 9(5).
024000     05  AS-INVENTORY-ID          PIC 9(5).
024100     05  AS-QUANTITY              PIC 9(5).
024200     05  AS-SOURCE-WHSE-ID        PIC 9(5).
024300     05  AS-DEST-WHSE-ID          PIC 9(5).
024400     05  AS-TRUCK-ID              PIC 9(5).
024500     05  AS-TRANSFER-WEIGHT       PIC 9(6)V99.
024600     05  AS-TRANSFER-VOLUME       PIC 9(6)V99.
024700     05  AS-ASSIGN-DATE           PIC 9(8).
024800     05  AS-STATUS                PIC X(10).
024900         88  AS-ST-PENDING            VALUE "PENDING   ".
025000     05  FILLER                   PIC X(16).
025100*-----------------------------------------------------------------
025200 FD  SUMMARY-RPT-OUT.
025300 01  SUMMARY-PRINT-LINE          PIC X(132).
025400*-----------------------------------------------------------------
025500 FD  TOTALS-RPT-OUT.
025600 01  TOTALS-PRINT-LINE           PIC X(132).
025700*-----------------------------------------------------------------
025800 WORKING-STORAGE             SECTION.
025900*-----------------------------------------------------------------
026000 01  WS-FILE-STATUS-AREA.
026100     05  WS-WHSE-FILE-STATUS     PIC X(2).
026200     05  WS-TRUCK-FILE-STATUS    PIC X(2).
026300     05  WS-INVNT-FILE-STATUS    PIC X(2).
026400     05  WS-SHIP-FILE-STATUS     PIC X(2).
026500     05  WS-ITEM-FILE-STATUS     PIC X(2).
026600     05  WS-SCAN-FILE-STATUS     PIC X(2).
026700     05  WS-ASSIGN-FILE-STATUS   PIC X(2).
026750*-----------------------------------------------------------------
026760*  STANDALONE PRINT-LINE COUNTER FOR THE PROCESSING SUMMARY PAGE
026770*  SKIP -- NOT PART OF ANY GROUP, SO IT STAYS A 77-LEVEL THE WAY
026780*  OPERATIONS' OLD COUNTERS ALWAYS WERE ON THIS SHOP'S JOBS.
026790 77  WS-SUM-LINE-CNT             PIC 9(3)  COMP  VALUE ZERO.
026800*-----------------------------------------------------------------
026900 01  WS-SWITCHES.
027000     05  WHSE-EOF-SW             PIC X(1)  VALUE "N".
027100         88  WHSE-EOF                VALUE "Y".
027200     05  TRUCK-EOF-SW            PIC X(1)  VALUE "N".
027300         88  TRUCK-EOF               VALUE "Y".
027400     05  INVNT-EOF-SW            PIC X(1)  VALUE "N".
027500         88  INVNT-EOF               VALUE "Y".
027600     05  SHIP-EOF-SW             PIC X(1)  VALUE "N".
027700         88  SHIP-EOF                VALUE "Y".
027800     05  ITEM-EOF-SW             PIC X(1)  VALUE "N".
027900         88  ITEM-EOF                VALUE "Y".
028000     05  SCAN-EOF-SW             PIC X(1)  VALUE "N".
028100         88  SCAN-EOF                VALUE "Y".
028200     05  WH-FOUND-SW             PIC X(1)  VALUE "N".
028300         88  WH-FOUND                VALUE "Y".
028400     05  TK-FOUND-SW             PIC X(1)  VALUE "N".
028500         88  TK-FOUND                VALUE "Y".
028600     05  SH-FOUND-SW             PIC X(1)  VALUE "N".
028700         88  SH-FOUND                VALUE "Y".
028800     05  IV-FOUND-SW             PIC X(1)  VALUE "N".
028900         88  IV-FOUND                VALUE "Y".
029000     05  SI-FOUND-SW             PIC X(1)  VALUE "N".
029100         88  SI-FOUND                VALUE "Y".
029200     05  WS-VALID-SW             PIC X(1)  VALUE "N".
029300         88  WS-TXN-VALID            VALUE "Y".
029400*-----------------------------------------------------------------
029500*  TABLE-COUNT AND SUBSCRIPT FIELDS.  ALL COMP PER SHOP STANDARD.
029600*  SEE LOGISTICS-SYSTEMS TABLE HANDLING GUIDE, SECTION 4.
029700*-----------------------------------------------------------------
029800 01  WS-TABLE-COUNTS.
029900     05  WH-TABLE-COUNT          PIC 9(5)  COMP.
030000     05  TK-TABLE-COUNT          PIC 9(5)  COMP.
030100     05  IV-TABLE-COUNT          PIC 9(5)  COMP.
030200     05  SH-TABLE-COUNT          PIC 9(5)  COMP.
030300     05  SI-TABLE-COUNT          PIC 9(5)  COMP.
030400 01  WS-WORK-SUBSCRIPTS.
030500     05  WS-ITEM-SUB             PIC 9(5)  COMP.
030600     05  WS-EVAL-SH-SUB          PIC 9(5)  COMP.
030700     05  WS-PRINT-SUB            PIC 9(5)  COMP.
030800     05  WS-ASSIGN-SEQ           PIC 9(5)  COMP  VALUE ZERO.
030900     05  WS-PREV-SI-SHIP-ID      PIC 9(5)  COMP  VALUE ZERO.
031000     05  WS-CUR-SI-SH-SUB        PIC 9(5)  COMP  VALUE ZERO.
031100     05  WS-PENDING-ITEM-CNT     PIC 9(5)  COMP.
031200     05  WS-MISSING-ITEM-CNT     PIC 9(5)  COMP.
031300     05  WS-DAMAGED-ITEM-CNT     PIC 9(5)  COMP.
031400     05  WS-SHIP-READY-CNT       PIC 9(5)  COMP  VALUE ZERO.
031500     05  WS-SHIP-NOTREADY-CNT    PIC 9(5)  COMP  VALUE ZERO.
031600*-----------------------------------------------------------------
031700*  MASTER TABLES.  EACH LOADED FROM A SORTED SEQUENTIAL MASTER AND
031800*  SEARCHED BY ITS KEY FIELD -- SEARCH ALL DOES A BINARY SEARCH.
031900*-----------------------------------------------------------------
032000 01  WAREHOUSE-TABLE.
032100     05  WH-TABLE-ENTRY OCCURS 500 TIMES
032200             ASCENDING KEY IS WH-ID
032300             INDEXED BY WH-IDX.
032400         COPY WHSEMST.
032500 01  TRUCK-TABLE.
032600     05  TK-TABLE-ENTRY OCCURS 300 TIMES
032700             ASCENDING KEY IS TK-ID
032800             INDEXED BY TK-IDX.
032900         COPY TRUCKMST.
033000 01  INVENTORY-TABLE.
033100     05  IV-TABLE-ENTRY OCCURS 3000 TIMES
033200             ASCENDING KEY IS IV-ID
033300             INDEXED BY IV-IDX.
033400         COPY INVNTMST.
033500 01  SHIPMENT-TABLE.
033600     05  SH-TABLE-ENTRY OCCURS 2000 TIMES
033700             ASCENDING KEY IS SH-ID
033800             INDEXED BY SH-IDX.
033900         COPY SHIPMST.
034000 01  ITEM-TABLE.
034100     05  SI-TABLE-ENTRY OCCURS 8000 TIMES
034200             ASCENDING KEY IS SI-SHIPMENT-ID SI-BARCODE
034300             INDEXED BY SI-IDX.
034400         COPY ITEMMST.
034500*-----------------------------------------------------------------
034600*  PARALLEL WORKING TABLES -- SAME SUBSCRIPT AS SHIPMENT-TABLE.
034700*  SH-ITEM-RANGE IS BUILT DURING 300-LOAD-ITEM-TABLE (A CONTROL
034800*  BREAK ON SHIPMENT-ID WHILE THE SORTED ITEM FILE LOADS) SO THE
034900*  ITEMS BELONGING TO ONE SHIPMENT ARE A CONTIGUOUS SLICE OF
035000*  ITEM-TABLE AND CAN BE WALKED WITHOUT RE-SEARCHING.
035100*-----------------------------------------------------------------
035200 01  SH-ITEM-RANGE-TABLE.
035300     05  SH-ITEM-RANGE-ENTRY OCCURS 2000 TIMES.
035400         10  SH-ITEM-START-SUB   PIC 9(5)  COMP  VALUE ZERO.
035500         10  SH-ITEM-END-SUB     PIC 9(5)  COMP  VALUE ZERO.
035600 01  SH-WORK-TABLE.
035700     05  SH-WORK-ENTRY OCCURS 2000 TIMES.
035800         10  SH-PROC-WEIGHT      PIC 9(8)V99   VALUE ZERO.
035900         10  SH-READY-FLAG       PIC X(1)      VALUE "N".
036000             88  SH-IS-READY         VALUE "Y".
036100         10  SH-WM-FLAG          PIC X(1)      VALUE "N".
036200             88  SH-IS-WM-FLAGGED    VALUE "Y".
036300         10  SH-TOUCHED-FLAG     PIC X(1)      VALUE "N".
036400             88  SH-IS-TOUCHED       VALUE "Y".
036500         10  SH-WM-WEIGHT        PIC 9(8)V99   VALUE ZERO.
036600*-----------------------------------------------------------------
036700*  RUN-DATE BREAKOUT, FOR THE OPERATOR LOG MESSAGE ON AN UNKNOWN
036800*  TRANSACTION TYPE.
036900*-----------------------------------------------------------------
037000 01  WS-RUN-DATE                 PIC 9(8)      VALUE ZERO.
037100 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE.
037200     05  WS-RUN-CCYY             PIC 9(4).
037300     05  WS-RUN-MM               PIC 9(2).
037400     05  WS-RUN-DD               PIC 9(2).
037500*-----------------------------------------------------------------
037600*  CALL LINKAGE TO COMPUTE-ROUND.  USED FOR WEIGHT TOLERANCE,
037700*  TRANSFER WEIGHT/VOLUME AND ANY OTHER ROUNDED MULTIPLY.
037800*-----------------------------------------------------------------
037900 01  WS-COMPUTE-ROUND-PARMS.
038000     05  WS-CR-MULTIPLICAND      PIC S9(9)V99.
038100     05  WS-CR-MULTIPLIER        PIC S9(7)V9999.
038200     05  WS-CR-RESULT            PIC S9(9)V99.
038300*    SAME OVERFLOW-CHECK REDEFINES HABIT AS COMPUTE-ROUND.
038400*    400-PROCESS-WEIGHT-MISMATCH TESTS WS-CR-RESULT-RAW FOR A
038500*    NEGATIVE TOLERANCE RESULT AND LOGS THE TRACKING NUMBER.
038600 01  WS-CR-OVERFLOW-CHECK REDEFINES WS-COMPUTE-ROUND-PARMS.
038700     05  FILLER                  PIC X(22).
038800     05  WS-CR-RESULT-RAW        PIC S9(9)V99.
038900 01  WS-TOLERANCE-PCT            PIC S9(7)V9999 VALUE 0.0500.
039000 01  WS-WEIGHT-DIFF              PIC S9(9)V99.
039100 01  WS-VOL-DIFF                 PIC S9(9)V99.
039200*-----------------------------------------------------------------
039300*  RUN TOTALS, ALL COMP COUNTERS.
039400*-----------------------------------------------------------------
039500 01  WS-RUN-TOTALS.
039600     05  WS-TXN-READ-CNT         PIC 9(7)  COMP  VALUE ZERO.
039700     05  WS-SC-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
039800     05  WS-SC-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
039900     05  WS-MI-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
040000     05  WS-MI-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
040100     05  WS-WM-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
040200     05  WS-WM-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
040300     05  WS-TA-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
040400     05  WS-TA-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
040500     05  WS-IA-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
040600     05  WS-IA-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
040700     05  WS-IQ-APPLIED-CNT       PIC 9(7)  COMP  VALUE ZERO.
040800     05  WS-IQ-REJECTED-CNT      PIC 9(7)  COMP  VALUE ZERO.
040900     05  WS-ITEMS-PROCESSED-CNT  PIC 9(7)  COMP  VALUE ZERO.
041000     05  WS-ITEMS-MISSING-CNT    PIC 9(7)  COMP  VALUE ZERO.
041100     05  WS-ITEMS-DAMAGED-CNT    PIC 9(7)  COMP  VALUE ZERO.
041200     05  WS-TRUCKS-ASSIGNED-CNT  PIC 9(7)  COMP  VALUE ZERO.
041300     05  WS-TRANSFERS-CNT        PIC 9(7)  COMP  VALUE ZERO.
041400     05  WS-REORDER-FLAGGED-CNT  PIC 9(7)  COMP  VALUE ZERO.
041500*-----------------------------------------------------------------
041600*  PROCESSING SUMMARY PRINT LINES.
041700*-----------------------------------------------------------------
041800 01  SUM-TITLE-LINE.
041900     05  FILLER                  PIC X(30) VALUE SPACES.
042000     05  FILLER                  PIC X(36)
042100             VALUE "SHIPMENT PROCESSING SUMMARY".
042200     05  FILLER                  PIC X(10) VALUE " RUN DATE ".
042210     05  ST-RUN-DATE.
042220         10  ST-RD-CCYY          PIC 9(4).
042230         10  FILLER              PIC X(1) VALUE "/".
042240         10  ST-RD-MM            PIC 9(2).
042250         10  FILLER              PIC X(1) VALUE "/".
042260         10  ST-RD-DD            PIC 9(2).
042400     05  FILLER                  PIC X(44) VALUE SPACES.
042500 01  SUM-COL-HEADER-LINE.
042600     05  FILLER                  PIC X(4)  VALUE SPACES.
042700     05  FILLER                  PIC X(20) VALUE "TRACKING NO".
042800     05  FILLER                  PIC X(22) VALUE "STATUS".
042900     05  FILLER                  PIC X(20) VALUE "EXP WEIGHT".
043000     05  FILLER                  PIC X(66) VALUE SPACES.
043100 01  SUM-SHIP-HEADER-LINE.
043200     05  FILLER                  PIC X(4)  VALUE SPACES.
043300     05  SH-PL-TRACKING-NO       PIC X(20).
043400     05  FILLER                  PIC X(2)  VALUE SPACES.
043500     05  SH-PL-STATUS            PIC X(20).
043600     05  FILLER                  PIC X(2)  VALUE SPACES.
043700     05  SH-PL-EXP-WEIGHT        PIC ZZZZZ9.99.
043800     05  FILLER                  PIC X(74) VALUE SPACES.
043900 01  SUM-ITEM-DETAIL-LINE.
044000     05  FILLER                  PIC X(8)  VALUE SPACES.
044100     05  IT-PL-BARCODE           PIC X(15).
044200     05  FILLER                  PIC X(2)  VALUE SPACES.
044300     05  IT-PL-DESCRIPTION       PIC X(20).
044400     05  FILLER                  PIC X(2)  VALUE SPACES.
044500     05  IT-PL-STATUS            PIC X(10).
044600     05  FILLER                  PIC X(2)  VALUE SPACES.
044700     05  IT-PL-EXP-WEIGHT        PIC ZZZ9.99.
044800     05  FILLER                  PIC X(2)  VALUE SPACES.
044900     05  IT-PL-ACT-WEIGHT        PIC ZZZ9.99.
045000     05  FILLER                  PIC X(60) VALUE SPACES.
045100 01  SUM-SHIP-FOOTER-LINE.
045200     05  FILLER                  PIC X(4)  VALUE SPACES.
045300     05  FILLER                  PIC X(14) VALUE "ITEMS OK/TOT ".
045400     05  FT-PL-OK-CNT            PIC ZZZ9.
045500     05  FILLER                  PIC X(1)  VALUE "/".
045600     05  FT-PL-TOT-CNT           PIC ZZZ9.
045700     05  FILLER                  PIC X(14) VALUE "  MISSING ".
045800     05  FT-PL-MISS-CNT          PIC ZZZ9.
045900     05  FILLER                  PIC X(12) VALUE "  DAMAGED ".
046000     05  FT-PL-DAM-CNT           PIC ZZZ9.
046010     05  FILLER                  PIC X(8)  VALUE "  WT ".
046020     05  FT-PL-PROC-WEIGHT       PIC ZZZ9.99.
046030     05  FILLER                  PIC X(1)  VALUE "/".
046040     05  FT-PL-EXP-WEIGHT        PIC ZZZ9.99.
046100     05  FILLER                  PIC X(3)  VALUE SPACES.
046200     05  FT-PL-READY-TEXT        PIC X(22).
046300     05  FILLER                  PIC X(23) VALUE SPACES.
046400 01  SUM-GRAND-TOTAL-LINE.
046500     05  FILLER                  PIC X(4)  VALUE SPACES.
046600     05  FILLER                  PIC X(30)
046700             VALUE "SHIPMENTS READY FOR LOADING ".
046800     05  GT-PL-READY-CNT         PIC ZZZ9.
046900     05  FILLER                  PIC X(20) VALUE "  NOT READY ".
047000     05  GT-PL-NOTREADY-CNT      PIC ZZZ9.
047100     05  FILLER                  PIC X(70) VALUE SPACES.
047200*-----------------------------------------------------------------
047300*  RUN TOTALS PRINT LINES -- GENERIC LABEL/COUNT LINE REUSED FOR
047400*  EACH STATISTIC, SAME AS THE OLD INVENT-FOOTER FAMILY.
047500*-----------------------------------------------------------------
047600 01  RT-TITLE-LINE.
047700     05  FILLER                  PIC X(30) VALUE SPACES.
047800     05  FILLER                  PIC X(36)
047900             VALUE "WAREHOUSE LOGISTICS RUN TOTALS".
048000     05  FILLER                  PIC X(10) VALUE " RUN DATE ".
048110     05  RT-TL-RUN-DATE.
048120         10  RT-RD-CCYY          PIC 9(4).
048130         10  FILLER              PIC X(1) VALUE "/".
048140         10  RT-RD-MM            PIC 9(2).
048150         10  FILLER              PIC X(1) VALUE "/".
048160         10  RT-RD-DD            PIC 9(2).
048200     05  FILLER                  PIC X(44) VALUE SPACES.
048300 01  RT-DETAIL-LINE.
048400     05  FILLER                  PIC X(6)  VALUE SPACES.
048500     05  RT-DL-LABEL             PIC X(45).
048600     05  RT-DL-COUNT             PIC ZZZZZZ9.
048700     05  FILLER                  PIC X(74) VALUE SPACES.
048800*                                                                *
048900******************************************************************
049000 PROCEDURE                   DIVISION.
049100*-----------------------------------------------------------------
049200 100-RUN-WAREHOUSE-BATCH.
049300     PERFORM 200-INITIATE-BATCH-RUN.
049400     PERFORM 200-PROCESS-SCAN-TRANSACTIONS UNTIL SCAN-EOF.
049500     PERFORM 200-TERMINATE-BATCH-RUN.
049600     STOP RUN.
049700*-----------------------------------------------------------------
049800 200-INITIATE-BATCH-RUN.
049900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
050000     PERFORM 300-OPEN-ALL-FILES.
050100     PERFORM 300-LOAD-WAREHOUSE-TABLE.
050200     PERFORM 300-LOAD-TRUCK-TABLE.
050300     PERFORM 300-LOAD-INVENTORY-TABLE.
050400     PERFORM 300-LOAD-SHIPMENT-TABLE.
050500     PERFORM 300-LOAD-ITEM-TABLE.
050600     PERFORM 300-READ-SCAN-TRANSACTION.
050700*-----------------------------------------------------------------
050800 200-PROCESS-SCAN-TRANSACTIONS.
050900     ADD 1 TO WS-TXN-READ-CNT.
051000     PERFORM 300-EVALUATE-TRANSACTION-TYPE.
051100     PERFORM 300-READ-SCAN-TRANSACTION.
051200*-----------------------------------------------------------------
051300 200-TERMINATE-BATCH-RUN.
051400     PERFORM 300-PRINT-PROCESSING-SUMMARY.
051500     PERFORM 300-PRINT-RUN-TOTALS-REPORT.
051600     PERFORM 300-REWRITE-TRUCK-MASTER.
051700     PERFORM 300-REWRITE-INVENTORY-MASTER.
051800     PERFORM 300-REWRITE-SHIPMENT-MASTER.
051900     PERFORM 300-REWRITE-ITEM-MASTER.
052000     PERFORM 300-CLOSE-ALL-FILES.
052100*-----------------------------------------------------------------
052200 300-OPEN-ALL-FILES.
052300     OPEN INPUT  WAREHOUSE-FILE-IN
052400                 TRUCK-FILE-IN
052500                 INVNT-FILE-IN
052600                 SHIP-FILE-IN
052700                 ITEM-FILE-IN
052800                 SCAN-TXN-FILE-IN.
052900     OPEN OUTPUT TRUCK-FILE-OUT
053000                 INVNT-FILE-OUT
053100                 SHIP-FILE-OUT
053200                 ITEM-FILE-OUT
053300                 ASSIGN-FILE-OUT
053400                 SUMMARY-RPT-OUT
053500                 TOTALS-RPT-OUT.
053600*-----------------------------------------------------------------
053700 300-CLOSE-ALL-FILES.
053800     CLOSE WAREHOUSE-FILE-IN
053900           TRUCK-FILE-IN  TRUCK-FILE-OUT
054000           INVNT-FILE-IN  INVNT-FILE-OUT
054100           SHIP-FILE-IN   SHIP-FILE-OUT
054200           ITEM-FILE-IN   ITEM-FILE-OUT
054300           SCAN-TXN-FILE-IN
054400           ASSIGN-FILE-OUT
054500           SUMMARY-RPT-OUT
054600           TOTALS-RPT-OUT.
054700*-----------------------------------------------------------------
054800*  300-LOAD-xxxx-TABLE -- READ THE SORTED SEQUENTIAL MASTER INTO
054900*  THE MATCHING IN-MEMORY TABLE, ASCENDING BY ITS KEY SO SEARCH
055000*  ALL CAN BINARY-SEARCH IT LATER.
055100*-----------------------------------------------------------------
055200 300-LOAD-WAREHOUSE-TABLE.
055300     MOVE ZERO TO WH-TABLE-COUNT.
055400     PERFORM 400-READ-WAREHOUSE-IN.
055500     PERFORM 400-BUILD-WAREHOUSE-ENTRY UNTIL WHSE-EOF.
055600*-----------------------------------------------------------------
055700 400-READ-WAREHOUSE-IN.
055800     READ WAREHOUSE-FILE-IN
055900         AT END MOVE "Y" TO WHSE-EOF-SW.
056000*-----------------------------------------------------------------
056100 400-BUILD-WAREHOUSE-ENTRY.
056200     ADD 1 TO WH-TABLE-COUNT.
056300     SET WH-IDX TO WH-TABLE-COUNT.
056400     MOVE WI-ID          TO WH-ID (WH-IDX).
056500     MOVE WI-NAME        TO WH-NAME (WH-IDX).
056600     MOVE WI-LOCATION    TO WH-LOCATION (WH-IDX).
056700     MOVE WI-CAPACITY    TO WH-CAPACITY (WH-IDX).
056800     MOVE WI-MANAGER-ID  TO WH-MANAGER-ID (WH-IDX).
056900     MOVE WI-ACTIVE-FLAG TO WH-ACTIVE-FLAG (WH-IDX).
057000     PERFORM 400-READ-WAREHOUSE-IN.
057100*-----------------------------------------------------------------
057200 300-LOAD-TRUCK-TABLE.
057300     MOVE ZERO TO TK-TABLE-COUNT.
057400     PERFORM 400-READ-TRUCK-IN.
057500     PERFORM 400-BUILD-TRUCK-ENTRY UNTIL TRUCK-EOF.
057600*-----------------------------------------------------------------
057700 400-READ-TRUCK-IN.
057800     READ TRUCK-FILE-IN
057900         AT END MOVE "Y" TO TRUCK-EOF-SW.
058000*-----------------------------------------------------------------
058100 400-BUILD-TRUCK-ENTRY.
058200     ADD 1 TO TK-TABLE-COUNT.
058300     SET TK-IDX TO TK-TABLE-COUNT.
058400     MOVE TI-ID           TO TK-ID (TK-IDX).
058500     MOVE TI-REG-NUMBER   TO TK-REG-NUMBER (TK-IDX).
058600     MOVE TI-MODEL        TO TK-MODEL (TK-IDX).
058700     MOVE TI-CAP-WEIGHT   TO TK-CAP-WEIGHT (TK-IDX).
058800     MOVE TI-CAP-VOLUME   TO TK-CAP-VOLUME (TK-IDX).
058900     MOVE TI-DRIVER-ID    TO TK-DRIVER-ID (TK-IDX).
059000     MOVE TI-HOME-WHSE-ID TO TK-HOME-WHSE-ID (TK-IDX).
059100     MOVE TI-STATUS       TO TK-STATUS (TK-IDX).
059200     PERFORM 400-READ-TRUCK-IN.
059300*-----------------------------------------------------------------
059400 300-LOAD-INVENTORY-TABLE.
059500     MOVE ZERO TO IV-TABLE-COUNT.
059600     PERFORM 400-READ-INVNT-IN.
059700     PERFORM 400-BUILD-INVNT-ENTRY UNTIL INVNT-EOF.
059800*-----------------------------------------------------------------
059900 400-READ-INVNT-IN.
060000     READ INVNT-FILE-IN
060100         AT END MOVE "Y" TO INVNT-EOF-SW.
060200*-----------------------------------------------------------------
060300 400-BUILD-INVNT-ENTRY.
060400     ADD 1 TO IV-TABLE-COUNT.
060500     SET IV-IDX TO IV-TABLE-COUNT.
060600     MOVE II-ID             TO IV-ID (IV-IDX).
060700     MOVE II-NAME           TO IV-NAME (IV-IDX).
060800     MOVE II-SKU            TO IV-SKU (IV-IDX).
060900     MOVE II-WHSE-ID        TO IV-WHSE-ID (IV-IDX).
061000     MOVE II-QUANTITY       TO IV-QUANTITY (IV-IDX).
061100     MOVE II-REORDER-POINT  TO IV-REORDER-POINT (IV-IDX).
061200     MOVE II-REORDER-QTY    TO IV-REORDER-QTY (IV-IDX).
061300     MOVE II-UNIT-PRICE     TO IV-UNIT-PRICE (IV-IDX).
061400     MOVE II-UNIT-WEIGHT    TO IV-UNIT-WEIGHT (IV-IDX).
061500     MOVE II-UNIT-VOLUME    TO IV-UNIT-VOLUME (IV-IDX).
061600     PERFORM 400-READ-INVNT-IN.
061700*-----------------------------------------------------------------
061800 300-LOAD-SHIPMENT-TABLE.
061900     MOVE ZERO TO SH-TABLE-COUNT.
062000     PERFORM 400-READ-SHIP-IN.
062100     PERFORM 400-BUILD-SHIP-ENTRY UNTIL SHIP-EOF.
062200*-----------------------------------------------------------------
062300 400-READ-SHIP-IN.
062400     READ SHIP-FILE-IN
062500         AT END MOVE "Y" TO SHIP-EOF-SW.
062600*-----------------------------------------------------------------
062700 400-BUILD-SHIP-ENTRY.
062800     ADD 1 TO SH-TABLE-COUNT.
062900     SET SH-IDX TO SH-TABLE-COUNT.
063000     MOVE SI-REC-ID         TO SH-ID (SH-IDX).
063100     MOVE SI-TRACKING-NO    TO SH-TRACKING-NO (SH-IDX).
063200     MOVE SI-ORIGIN-WHSE-ID TO SH-ORIGIN-WHSE-ID (SH-IDX).
063300     MOVE SI-DEST-WHSE-ID   TO SH-DEST-WHSE-ID (SH-IDX).
063400     MOVE SI-TOTAL-WEIGHT   TO SH-TOTAL-WEIGHT (SH-IDX).
063500     MOVE SI-TOTAL-VOLUME   TO SH-TOTAL-VOLUME (SH-IDX).
063600     MOVE SI-TRUCK-ID       TO SH-TRUCK-ID (SH-IDX).
063700     MOVE SI-STATUS         TO SH-STATUS (SH-IDX).
063800     MOVE SI-PICKUP-DATE    TO SH-PICKUP-DATE (SH-IDX).
063900     MOVE SI-CREATED-BY     TO SH-CREATED-BY (SH-IDX).
064000     PERFORM 400-READ-SHIP-IN.
064100*-----------------------------------------------------------------
064200*  ITEM TABLE LOAD BUILDS SH-ITEM-RANGE-TABLE AS A CONTROL BREAK
064300*  ON SHIPMENT-ID WHILE THE SORTED ITEM FILE STREAMS IN.
064400*-----------------------------------------------------------------
064500 300-LOAD-ITEM-TABLE.
064600     MOVE ZERO TO SI-TABLE-COUNT.
064700     MOVE ZERO TO WS-PREV-SI-SHIP-ID.
064800     MOVE ZERO TO WS-CUR-SI-SH-SUB.
064900     PERFORM 400-READ-ITEM-IN.
065000     PERFORM 400-BUILD-ITEM-ENTRY UNTIL ITEM-EOF.
065100     PERFORM 400-CLOSE-ITEM-RANGE.
065200*-----------------------------------------------------------------
065300 400-READ-ITEM-IN.
065400     READ ITEM-FILE-IN
065500         AT END MOVE "Y" TO ITEM-EOF-SW.
065600*-----------------------------------------------------------------
065700 400-BUILD-ITEM-ENTRY.
065800     IF EI-SHIPMENT-ID NOT = WS-PREV-SI-SHIP-ID
065900         PERFORM 400-CLOSE-ITEM-RANGE
066000         PERFORM 400-OPEN-ITEM-RANGE
066100     END-IF.
066200     ADD 1 TO SI-TABLE-COUNT.
066300     SET SI-IDX TO SI-TABLE-COUNT.
066400     MOVE EI-ID              TO SI-ID (SI-IDX).
066500     MOVE EI-SHIPMENT-ID     TO SI-SHIPMENT-ID (SI-IDX).
066600     MOVE EI-BARCODE         TO SI-BARCODE (SI-IDX).
066700     MOVE EI-DESCRIPTION     TO SI-DESCRIPTION (SI-IDX).
066800     MOVE EI-EXPECTED-WEIGHT TO SI-EXPECTED-WEIGHT (SI-IDX).
066900     MOVE EI-STATUS          TO SI-STATUS (SI-IDX).
067000     MOVE EI-PROCESSED-DATE  TO SI-PROCESSED-DATE (SI-IDX).
067100     MOVE EI-ACTUAL-WEIGHT   TO SI-ACTUAL-WEIGHT (SI-IDX).
067200     PERFORM 400-READ-ITEM-IN.
067300*-----------------------------------------------------------------
067400 400-OPEN-ITEM-RANGE.
067500     PERFORM 500-SEARCH-SHIPMENT-BY-ID-S.
067600     IF SH-FOUND
067700         SET WS-CUR-SI-SH-SUB TO SH-IDX
067800         COMPUTE SH-ITEM-START-SUB (WS-CUR-SI-SH-SUB) =
067900                 SI-TABLE-COUNT + 1
068000     ELSE
068100         MOVE ZERO TO WS-CUR-SI-SH-SUB
068200     END-IF.
068300     MOVE EI-SHIPMENT-ID TO WS-PREV-SI-SHIP-ID.
068400*-----------------------------------------------------------------
068500 400-CLOSE-ITEM-RANGE.
068600     IF WS-CUR-SI-SH-SUB NOT = ZERO
068700         MOVE SI-TABLE-COUNT TO
068800                 SH-ITEM-END-SUB (WS-CUR-SI-SH-SUB)
068900     END-IF.
069000*-----------------------------------------------------------------
069100*  500-SEARCH-SHIPMENT-BY-ID-S IS THE SAME SEARCH AS
069200*  500-SEARCH-SHIPMENT-BY-ID BUT USES EI-SHIPMENT-ID (THE ITEM
069300*  FILE'S LOOSE FIELD) SO THE LOAD PARAGRAPH ABOVE DOES NOT HAVE
069400*  TO STAGE THE VALUE SOMEWHERE ELSE FIRST.
069500*-----------------------------------------------------------------
069600 500-SEARCH-SHIPMENT-BY-ID-S.
069700     MOVE "N" TO SH-FOUND-SW.
069800     SEARCH ALL SH-TABLE-ENTRY
069900         WHEN SH-ID (SH-IDX) = EI-SHIPMENT-ID
070000             MOVE "Y" TO SH-FOUND-SW.
070100*-----------------------------------------------------------------
070200 300-READ-SCAN-TRANSACTION.
070300     READ SCAN-TXN-FILE-IN
070400         AT END MOVE "Y" TO SCAN-EOF-SW.
070500*-----------------------------------------------------------------
070600 300-EVALUATE-TRANSACTION-TYPE.
070700     EVALUATE TRUE
070800         WHEN TX-SCAN-ITEM
070900             PERFORM 400-PROCESS-SCAN-ITEM
071000         WHEN TX-MISSING-ITEM
071100             PERFORM 400-PROCESS-MISSING-ITEM
071200         WHEN TX-WEIGHT-MISMATCH
071300             PERFORM 400-PROCESS-WEIGHT-MISMATCH
071400         WHEN TX-TRUCK-ASSIGN
071500             PERFORM 400-PROCESS-TRUCK-ASSIGNMENT
071600         WHEN TX-INVENTORY-ASSIGN
071700             PERFORM 400-PROCESS-INVENTORY-ASSIGNMENT
071800         WHEN TX-QUANTITY-CHANGE
071900             PERFORM 400-PROCESS-QUANTITY-CHANGE
072000         WHEN OTHER
072100             DISPLAY "WHSE-NIGHTLY-BATCH: UNKNOWN TXN TYPE "
072200                     TX-TYPE " ON RUN " WS-RUN-MM "/"
072300                     WS-RUN-DD "/" WS-RUN-CCYY
072400     END-EVALUATE.
072500*-----------------------------------------------------------------
072600*  SC -- SCAN ITEM.  VALIDATE THE TRACKING NUMBER AND BARCODE,
072700*  THEN APPLY THE SCAN AND RE-EVALUATE SHIPMENT READINESS.
072800*-----------------------------------------------------------------
072900 400-PROCESS-SCAN-ITEM.
073000     PERFORM 500-SEARCH-SHIPMENT-BY-TRACKING.
073100     IF NOT SH-FOUND
073200         ADD 1 TO WS-SC-REJECTED-CNT
073300     ELSE
073400         IF SH-ST-DELIVERED (SH-IDX) OR SH-ST-CANCELLED (SH-IDX)
073500             ADD 1 TO WS-SC-REJECTED-CNT
073600         ELSE
073700             SET WS-EVAL-SH-SUB TO SH-IDX
073800             PERFORM 500-SEARCH-ITEM-IN-SHIPMENT
073900             IF NOT SI-FOUND
074000                 ADD 1 TO WS-SC-REJECTED-CNT
074100             ELSE
074200                 IF SI-ST-PROCESSED (SI-IDX)
074300                     ADD 1 TO WS-SC-REJECTED-CNT
074400                 ELSE
074500                     PERFORM 500-APPLY-SCAN-TO-ITEM
074600                     ADD 1 TO WS-SC-APPLIED-CNT
074700                     PERFORM 500-EVALUATE-SHIPMENT-READY
074800                     SET SH-IS-TOUCHED (WS-EVAL-SH-SUB) TO TRUE
074900                 END-IF
075000             END-IF
075100         END-IF
075200     END-IF.
075300*-----------------------------------------------------------------
075400*  MI -- MISSING ITEM.  SAME SHIPMENT/BARCODE VALIDATION, NO
075500*  WEIGHT INVOLVED -- ITEM GOES DIRECTLY TO MISSING.
075600*-----------------------------------------------------------------
075700 400-PROCESS-MISSING-ITEM.
075800     PERFORM 500-SEARCH-SHIPMENT-BY-TRACKING.
075900     IF NOT SH-FOUND
076000         ADD 1 TO WS-MI-REJECTED-CNT
076100     ELSE
076200         IF SH-ST-DELIVERED (SH-IDX) OR SH-ST-CANCELLED (SH-IDX)
076300             ADD 1 TO WS-MI-REJECTED-CNT
076400         ELSE
076500             SET WS-EVAL-SH-SUB TO SH-IDX
076600             PERFORM 500-SEARCH-ITEM-IN-SHIPMENT
076700             IF NOT SI-FOUND
076800                 ADD 1 TO WS-MI-REJECTED-CNT
076900             ELSE
077000                 SET SI-ST-MISSING (SI-IDX) TO TRUE
077100                 MOVE TX-DATE TO SI-PROCESSED-DATE (SI-IDX)
077200                 ADD 1 TO WS-MI-APPLIED-CNT
077300                 ADD 1 TO WS-ITEMS-MISSING-CNT
077400                 PERFORM 500-EVALUATE-SHIPMENT-READY
077500                 SET SH-IS-TOUCHED (WS-EVAL-SH-SUB) TO TRUE
077600             END-IF
077700         END-IF
077800     END-IF.
077900*-----------------------------------------------------------------
078000*  WM -- WEIGHT MISMATCH.  COMPARES THE SCANNER'S REPORTED TOTAL
078100*  SHIPMENT WEIGHT TO THE MASTER'S EXPECTED TOTAL, SAME 5 PERCENT
078200*  TOLERANCE RULE AS THE PER-ITEM CHECK.
078300*-----------------------------------------------------------------
078400 400-PROCESS-WEIGHT-MISMATCH.
078500     PERFORM 500-SEARCH-SHIPMENT-BY-TRACKING.
078600     IF NOT SH-FOUND
078700         ADD 1 TO WS-WM-REJECTED-CNT
078800     ELSE
078900         IF SH-ST-DELIVERED (SH-IDX) OR SH-ST-CANCELLED (SH-IDX)
079000             ADD 1 TO WS-WM-REJECTED-CNT
079100         ELSE
079200             SET WS-EVAL-SH-SUB TO SH-IDX
079300             MOVE TX-SCAN-WEIGHT TO
079400                     SH-WM-WEIGHT (WS-EVAL-SH-SUB)
079500             MOVE SH-TOTAL-WEIGHT (SH-IDX) TO WS-CR-MULTIPLICAND
079600             MOVE WS-TOLERANCE-PCT TO WS-CR-MULTIPLIER
079700             CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS
079710             IF WS-CR-RESULT-RAW < ZERO
079720                 DISPLAY "WM0100-W TOLERANCE NEGATIVE, TRK "
079730                     TX-TRACKING-NUMBER UPON CONSOLE
079740             END-IF
079800             IF TX-SCAN-WEIGHT > SH-TOTAL-WEIGHT (SH-IDX)
079900                 COMPUTE WS-WEIGHT-DIFF =
080000                         TX-SCAN-WEIGHT - SH-TOTAL-WEIGHT (SH-IDX)
080100             ELSE
080200                 COMPUTE WS-WEIGHT-DIFF =
080300                         SH-TOTAL-WEIGHT (SH-IDX) - TX-SCAN-WEIGHT
080400             END-IF
080500             IF WS-WEIGHT-DIFF > WS-CR-RESULT
080600                 SET SH-IS-WM-FLAGGED (WS-EVAL-SH-SUB) TO TRUE
080610                 SET SH-IS-READY (WS-EVAL-SH-SUB) TO FALSE
080620                 IF SH-ST-READY-PICKUP (SH-IDX)
080630                     SET SH-ST-SCHED-PICKUP (SH-IDX) TO TRUE
080640                 END-IF
080700             ELSE
080800                 SET SH-IS-WM-FLAGGED (WS-EVAL-SH-SUB) TO FALSE
080900             END-IF
081000             ADD 1 TO WS-WM-APPLIED-CNT
081100             SET SH-IS-TOUCHED (WS-EVAL-SH-SUB) TO TRUE
081200         END-IF
081300     END-IF.
081400*-----------------------------------------------------------------
081500*  TA -- TRUCK ASSIGNMENT.
081600*-----------------------------------------------------------------
081700 400-PROCESS-TRUCK-ASSIGNMENT.
081800     PERFORM 500-VALIDATE-TRUCK-ASSIGNMENT.
081900     IF WS-TXN-VALID
082000         MOVE TX-TRUCK-ID TO SH-TRUCK-ID (SH-IDX)
082100         SET SH-ST-SCHED-PICKUP (SH-IDX) TO TRUE
082200         MOVE TX-DATE TO SH-PICKUP-DATE (SH-IDX)
082300         ADD 1 TO WS-TA-APPLIED-CNT
082400         ADD 1 TO WS-TRUCKS-ASSIGNED-CNT
082500     ELSE
082600         ADD 1 TO WS-TA-REJECTED-CNT
082700     END-IF.
082800*-----------------------------------------------------------------
082900*  500-VALIDATE-TRUCK-ASSIGNMENT -- ELIGIBILITY AND CAPACITY
083000*  CHECKS FOR A TRUCK-ASSIGNMENT TRANSACTION.  SH-IDX AND TK-IDX
083100*  ARE SET ON A SUCCESSFUL SEARCH AND REMAIN VALID FOR THE CALLER.
083200*-----------------------------------------------------------------
083300 500-VALIDATE-TRUCK-ASSIGNMENT.
083400     MOVE "N" TO WS-VALID-SW.
083500     PERFORM 500-SEARCH-SHIPMENT-BY-ID.
083600     IF SH-FOUND
083700         IF (SH-ST-PENDING (SH-IDX)
083800                 OR SH-ST-READY-PICKUP (SH-IDX))
083900             AND SH-TRUCK-ID (SH-IDX) = ZERO
084000             PERFORM 500-SEARCH-TRUCK-TABLE
084100             IF TK-FOUND
084200                 IF TK-STATUS-AVAILABLE (TK-IDX)
084300                     AND TK-DRIVER-ID (TK-IDX) NOT = ZERO
084400                     AND SH-TOTAL-WEIGHT (SH-IDX)
084500                         NOT > TK-CAP-WEIGHT (TK-IDX)
084600                     AND SH-TOTAL-VOLUME (SH-IDX)
084700                         NOT > TK-CAP-VOLUME (TK-IDX)
084800                     MOVE "Y" TO WS-VALID-SW
084900                 END-IF
085000             END-IF
085100         END-IF
085200     END-IF.
085300*-----------------------------------------------------------------
085400*  IA -- INVENTORY ASSIGNMENT (TRANSFER).
085500*-----------------------------------------------------------------
085600 400-PROCESS-INVENTORY-ASSIGNMENT.
085700     PERFORM 500-VALIDATE-INVENTORY-ASSIGNMENT.
085800     IF WS-TXN-VALID
085900         PERFORM 500-APPLY-INVENTORY-ASSIGNMENT
086000         ADD 1 TO WS-IA-APPLIED-CNT
086100         ADD 1 TO WS-TRANSFERS-CNT
086200     ELSE
086300         ADD 1 TO WS-IA-REJECTED-CNT
086400     END-IF.
086500*-----------------------------------------------------------------
086600 500-VALIDATE-INVENTORY-ASSIGNMENT.
086700     MOVE "N" TO WS-VALID-SW.
086800     PERFORM 500-SEARCH-TRUCK-TABLE.
086900     IF TK-FOUND
087000         IF TK-STATUS-AVAILABLE (TK-IDX)
087100             AND TK-DRIVER-ID (TK-IDX) NOT = ZERO
087200             PERFORM 500-SEARCH-INVENTORY-TABLE
087300             IF IV-FOUND
087400                 PERFORM 500-SEARCH-WAREHOUSE-BY-INV-OWNER
087500                 IF WH-FOUND AND WH-IS-ACTIVE (WH-IDX)
087600                     PERFORM 500-SEARCH-WAREHOUSE-BY-DEST
087700                     IF WH-FOUND AND WH-IS-ACTIVE (WH-IDX)
087800                         AND TX-DEST-WAREHOUSE-ID
087900                             NOT = IV-WHSE-ID (IV-IDX)
088000                         AND TX-QUANTITY > ZERO
088100                       AND TX-QUANTITY NOT > IV-QUANTITY (IV-IDX)
088200                         PERFORM 500-COMPUTE-TRANSFER-WT-VOL
088300                       IF WS-CR-RESULT NOT >
088400                             TK-CAP-WEIGHT (TK-IDX)
088410                             AND WS-VOL-DIFF
088500                                 NOT > TK-CAP-VOLUME (TK-IDX)
088600                             MOVE "Y" TO WS-VALID-SW
088700                         END-IF
088800                     END-IF
088900                 END-IF
089000             END-IF
089100         END-IF
089200     END-IF.
089300*-----------------------------------------------------------------
089400*  COMPUTES THE TRANSFER WEIGHT (INTO WS-CR-RESULT) AND TRANSFER
089500*  VOLUME (INTO WS-VOL-DIFF) FOR THE QUANTITY BEING MOVED.
089600*-----------------------------------------------------------------
089700 500-COMPUTE-TRANSFER-WT-VOL.
089800     MOVE TX-QUANTITY TO WS-CR-MULTIPLICAND.
089900     MOVE IV-UNIT-WEIGHT (IV-IDX) TO WS-CR-MULTIPLIER.
090000     CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS.
090100     MOVE TX-QUANTITY TO WS-CR-MULTIPLICAND.
090200     MOVE IV-UNIT-VOLUME (IV-IDX) TO WS-CR-MULTIPLIER.
090300     CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS.
090400     MOVE WS-CR-RESULT TO WS-VOL-DIFF.
090500     MOVE TX-QUANTITY TO WS-CR-MULTIPLICAND.
090600     MOVE IV-UNIT-WEIGHT (IV-IDX) TO WS-CR-MULTIPLIER.
090700     CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS.
090800*-----------------------------------------------------------------
090900 500-APPLY-INVENTORY-ASSIGNMENT.
091000     SUBTRACT TX-QUANTITY FROM IV-QUANTITY (IV-IDX).
091100     SET TK-STATUS-IN-TRANSIT (TK-IDX) TO TRUE.
091200     PERFORM 500-WRITE-ASSIGNMENT-RECORD.
091300*-----------------------------------------------------------------
091400 500-WRITE-ASSIGNMENT-RECORD.
091500     ADD 1 TO WS-ASSIGN-SEQ.
091600     MOVE WS-ASSIGN-SEQ           TO AS-ASSIGNMENT-ID.
091700     MOVE TX-INVENTORY-ID         TO AS-INVENTORY-ID.
091800     MOVE TX-QUANTITY             TO AS-QUANTITY.
091900     MOVE IV-WHSE-ID (IV-IDX)     TO AS-SOURCE-WHSE-ID.
092000     MOVE TX-DEST-WAREHOUSE-ID    TO AS-DEST-WHSE-ID.
092100     MOVE TX-TRUCK-ID             TO AS-TRUCK-ID.
092200     MOVE WS-CR-RESULT            TO AS-TRANSFER-WEIGHT.
092300     MOVE WS-VOL-DIFF             TO AS-TRANSFER-VOLUME.
092400     MOVE TX-DATE                 TO AS-ASSIGN-DATE.
092500     SET AS-ST-PENDING                TO TRUE.
092600     WRITE ASSIGN-REC-OUT.
092700*-----------------------------------------------------------------
092800*  IQ -- INVENTORY QUANTITY CHANGE.  QUANTITY MAY BE NEGATIVE ON
092900*  THE TRANSACTION (DAMAGE, CYCLE-COUNT ADJUSTMENT) BUT THE
093000*  RESULTING ON-HAND QUANTITY MAY NEVER GO BELOW ZERO.
093100*-----------------------------------------------------------------
093200 400-PROCESS-QUANTITY-CHANGE.
093300     PERFORM 500-SEARCH-INVENTORY-TABLE.
093400     IF NOT IV-FOUND
093500         ADD 1 TO WS-IQ-REJECTED-CNT
093600     ELSE
093700         COMPUTE WS-CR-RESULT =
093800                 IV-QUANTITY (IV-IDX) + TX-QUANTITY
093900         IF WS-CR-RESULT < ZERO
094000             ADD 1 TO WS-IQ-REJECTED-CNT
094100         ELSE
094200             COMPUTE IV-QUANTITY (IV-IDX) =
094300                     IV-QUANTITY (IV-IDX) + TX-QUANTITY
094400             ADD 1 TO WS-IQ-APPLIED-CNT
094500         END-IF
094600     END-IF.
094700*-----------------------------------------------------------------
094800*  500-SEARCH-xxxx -- REFERENCE DATA LOOKUPS.  ALL BUT THE
094900*  SHIPMENT-BY-TRACKING AND ITEM-IN-SHIPMENT SEARCHES ARE PLAIN
095000*  BINARY SEARCH ALL AGAINST THE TABLE'S OWN ASCENDING KEY.
095100*-----------------------------------------------------------------
095200 500-SEARCH-WAREHOUSE-BY-DEST.
095300     MOVE "N" TO WH-FOUND-SW.
095400     SEARCH ALL WH-TABLE-ENTRY
095500         WHEN WH-ID (WH-IDX) = TX-DEST-WAREHOUSE-ID
095600             MOVE "Y" TO WH-FOUND-SW.
095700*-----------------------------------------------------------------
095800 500-SEARCH-WAREHOUSE-BY-INV-OWNER.
095900     MOVE "N" TO WH-FOUND-SW.
096000     SEARCH ALL WH-TABLE-ENTRY
096100         WHEN WH-ID (WH-IDX) = IV-WHSE-ID (IV-IDX)
096200             MOVE "Y" TO WH-FOUND-SW.
096300*-----------------------------------------------------------------
096400 500-SEARCH-TRUCK-TABLE.
096500     MOVE "N" TO TK-FOUND-SW.
096600     SEARCH ALL TK-TABLE-ENTRY
096700         WHEN TK-ID (TK-IDX) = TX-TRUCK-ID
096800             MOVE "Y" TO TK-FOUND-SW.
096900*-----------------------------------------------------------------
097000 500-SEARCH-INVENTORY-TABLE.
097100     MOVE "N" TO IV-FOUND-SW.
097200     SEARCH ALL IV-TABLE-ENTRY
097300         WHEN IV-ID (IV-IDX) = TX-INVENTORY-ID
097400             MOVE "Y" TO IV-FOUND-SW.
097500*-----------------------------------------------------------------
097600 500-SEARCH-SHIPMENT-BY-ID.
097700     MOVE "N" TO SH-FOUND-SW.
097800     SEARCH ALL SH-TABLE-ENTRY
097900         WHEN SH-ID (SH-IDX) = TX-SHIPMENT-ID
098000             MOVE "Y" TO SH-FOUND-SW.
098100*-----------------------------------------------------------------
098200*  SHIPMENT-TABLE IS SORTED BY SHIPMENT-ID, NOT TRACKING NUMBER,
098300*  SO SC/MI/WM LOOK IT UP WITH A SERIAL SEARCH RATHER THAN
098400*  SEARCH ALL.
098500*-----------------------------------------------------------------
098600 500-SEARCH-SHIPMENT-BY-TRACKING.
098700     MOVE "N" TO SH-FOUND-SW.
098800     SET SH-IDX TO 1.
098900     SEARCH SH-TABLE-ENTRY
099000         AT END
099100             CONTINUE
099200         WHEN SH-TRACKING-NO (SH-IDX) = TX-TRACKING-NUMBER
099300             MOVE "Y" TO SH-FOUND-SW.
099400*-----------------------------------------------------------------
099500*  ITEM-TABLE IS SORTED BY SHIPMENT-ID, BARCODE -- THE COMPOUND
099600*  ASCENDING KEY SUPPORTS A TRUE SEARCH ALL.
099700*-----------------------------------------------------------------
099800 500-SEARCH-ITEM-IN-SHIPMENT.
099900     MOVE "N" TO SI-FOUND-SW.
100000     SEARCH ALL SI-TABLE-ENTRY
100100         WHEN SI-SHIPMENT-ID (SI-IDX) = SH-ID (SH-IDX)
100200             AND SI-BARCODE (SI-IDX) = TX-ITEM-BARCODE
100300             MOVE "Y" TO SI-FOUND-SW.
100400*-----------------------------------------------------------------
100500*  500-APPLY-SCAN-TO-ITEM -- RECORDS THE SCANNED WEIGHT AND
100600*  DECIDES PROCESSED VS DAMAGED UNDER THE 5 PERCENT TOLERANCE.
100700*-----------------------------------------------------------------
100800 500-APPLY-SCAN-TO-ITEM.
100900     MOVE TX-SCAN-WEIGHT TO SI-ACTUAL-WEIGHT (SI-IDX).
101000     MOVE TX-DATE TO SI-PROCESSED-DATE (SI-IDX).
101100     MOVE SI-EXPECTED-WEIGHT (SI-IDX) TO WS-CR-MULTIPLICAND.
101200     MOVE WS-TOLERANCE-PCT TO WS-CR-MULTIPLIER.
101300     CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS.
101400     IF TX-SCAN-WEIGHT > SI-EXPECTED-WEIGHT (SI-IDX)
101500         COMPUTE WS-WEIGHT-DIFF =
101600                 TX-SCAN-WEIGHT - SI-EXPECTED-WEIGHT (SI-IDX)
101700     ELSE
101800         COMPUTE WS-WEIGHT-DIFF =
101900                 SI-EXPECTED-WEIGHT (SI-IDX) - TX-SCAN-WEIGHT
102000     END-IF.
102100     IF WS-WEIGHT-DIFF > WS-CR-RESULT
102200         SET SI-ST-DAMAGED (SI-IDX) TO TRUE
102300         ADD 1 TO WS-ITEMS-DAMAGED-CNT
102400     ELSE
102500         SET SI-ST-PROCESSED (SI-IDX) TO TRUE
102600         ADD 1 TO WS-ITEMS-PROCESSED-CNT
102700     END-IF.
102800*-----------------------------------------------------------------
102900*  500-EVALUATE-SHIPMENT-READY -- WALKS THE ITEM RANGE FOR
103000*  WS-EVAL-SH-SUB, TOTALS PROCESSED/DAMAGED WEIGHT, AND SETS THE
103100*  SHIPMENT TO READY_FOR_PICKUP WHEN EVERY ITEM HAS BEEN ACCOUNTED
103200*  FOR AND THE PROCESSED WEIGHT IS WITHIN 5 PERCENT OF EXPECTED.
103210*  2025-11-14 DMF WL-5188 A WM TRANSACTION CAN LAND BEFORE THE
103220*  LAST SC ON A SHIPMENT -- A LATER SC MUST NOT RE-READY A
103230*  WM-FLAGGED SHIPMENT, SO THE WM FLAG NOW GATES READY HERE TOO.
103300*-----------------------------------------------------------------
103400 500-EVALUATE-SHIPMENT-READY.
103500     MOVE ZERO TO WS-PENDING-ITEM-CNT.
103600     MOVE ZERO TO WS-MISSING-ITEM-CNT.
103700     MOVE ZERO TO SH-PROC-WEIGHT (WS-EVAL-SH-SUB).
103800     IF SH-ITEM-START-SUB (WS-EVAL-SH-SUB) NOT = ZERO
103900         PERFORM 600-ACCUMULATE-ITEM-STATUS
104000             VARYING WS-ITEM-SUB
104100             FROM SH-ITEM-START-SUB (WS-EVAL-SH-SUB) BY 1
104200             UNTIL WS-ITEM-SUB > SH-ITEM-END-SUB (WS-EVAL-SH-SUB)
104300     END-IF.
104400     SET SH-IS-READY (WS-EVAL-SH-SUB) TO FALSE.
104410     IF NOT SH-IS-WM-FLAGGED (SH-IDX)
104420      IF WS-PENDING-ITEM-CNT = ZERO AND WS-MISSING-ITEM-CNT = ZERO
104600         MOVE SH-TOTAL-WEIGHT (SH-IDX) TO WS-CR-MULTIPLICAND
104700         MOVE WS-TOLERANCE-PCT TO WS-CR-MULTIPLIER
104800         CALL "ComputeRound" USING WS-COMPUTE-ROUND-PARMS
104900         IF SH-PROC-WEIGHT (WS-EVAL-SH-SUB)
105000                 > SH-TOTAL-WEIGHT (SH-IDX)
105100             COMPUTE WS-WEIGHT-DIFF =
105200                     SH-PROC-WEIGHT (WS-EVAL-SH-SUB)
105300                     - SH-TOTAL-WEIGHT (SH-IDX)
105400         ELSE
105500             COMPUTE WS-WEIGHT-DIFF =
105600                     SH-TOTAL-WEIGHT (SH-IDX)
105700                     - SH-PROC-WEIGHT (WS-EVAL-SH-SUB)
105800         END-IF
105900         IF WS-WEIGHT-DIFF NOT > WS-CR-RESULT
106000             SET SH-IS-READY (WS-EVAL-SH-SUB) TO TRUE
106100           IF SH-ST-PENDING (SH-IDX)
106110                 OR SH-ST-SCHED-PICKUP (SH-IDX)
106200                 SET SH-ST-READY-PICKUP (SH-IDX) TO TRUE
106300             END-IF
106400         END-IF
106450     END-IF
106500     END-IF.
106600*-----------------------------------------------------------------
106700 600-ACCUMULATE-ITEM-STATUS.
106800     EVALUATE TRUE
106900         WHEN SI-ST-PENDING (WS-ITEM-SUB)
107000             ADD 1 TO WS-PENDING-ITEM-CNT
107100         WHEN SI-ST-MISSING (WS-ITEM-SUB)
107200             ADD 1 TO WS-MISSING-ITEM-CNT
107300         WHEN SI-ST-PROCESSED (WS-ITEM-SUB)
107400             ADD SI-ACTUAL-WEIGHT (WS-ITEM-SUB)
107500                 TO SH-PROC-WEIGHT (WS-EVAL-SH-SUB)
107600         WHEN SI-ST-DAMAGED (WS-ITEM-SUB)
107700             ADD SI-ACTUAL-WEIGHT (WS-ITEM-SUB)
107800                 TO SH-PROC-WEIGHT (WS-EVAL-SH-SUB)
107900     END-EVALUATE.
108000*-----------------------------------------------------------------
108100*  300-PRINT-PROCESSING-SUMMARY -- ONE HEADER/DETAIL/FOOTER BLOCK
108200*  PER SHIPMENT TOUCHED THIS RUN, IN SHIPMENT-TABLE ORDER.
108300*-----------------------------------------------------------------
108400 300-PRINT-PROCESSING-SUMMARY.
108500     MOVE WS-RUN-CCYY TO ST-RD-CCYY.
108510     MOVE WS-RUN-MM   TO ST-RD-MM.
108520     MOVE WS-RUN-DD   TO ST-RD-DD.
108600     WRITE SUMMARY-PRINT-LINE FROM SUM-TITLE-LINE
108700         AFTER ADVANCING PAGE.
108800     WRITE SUMMARY-PRINT-LINE FROM SUM-COL-HEADER-LINE
108900         AFTER ADVANCING 2 LINES.
109000     MOVE ZERO TO WS-SHIP-READY-CNT.
109100     MOVE ZERO TO WS-SHIP-NOTREADY-CNT.
109200     IF SH-TABLE-COUNT NOT = ZERO
109300         PERFORM 400-PRINT-ONE-SHIPMENT-SUMMARY
109400             VARYING WS-PRINT-SUB FROM 1 BY 1
109500             UNTIL WS-PRINT-SUB > SH-TABLE-COUNT
109600     END-IF.
109700     MOVE WS-SHIP-READY-CNT TO GT-PL-READY-CNT.
109800     MOVE WS-SHIP-NOTREADY-CNT TO GT-PL-NOTREADY-CNT.
109900     WRITE SUMMARY-PRINT-LINE FROM SUM-GRAND-TOTAL-LINE
110000         AFTER ADVANCING 2 LINES.
110100*-----------------------------------------------------------------
110200 400-PRINT-ONE-SHIPMENT-SUMMARY.
110210     IF WS-SUM-LINE-CNT > 50
110220         PERFORM 500-SUMMARY-PAGE-SKIP
110230             THRU 500-SUMMARY-PAGE-SKIP-EXIT
110240     END-IF
110300     IF SH-IS-TOUCHED (WS-PRINT-SUB)
110400         SET WS-EVAL-SH-SUB TO WS-PRINT-SUB
110500         MOVE SH-TRACKING-NO (WS-PRINT-SUB) TO SH-PL-TRACKING-NO
110600         MOVE SH-STATUS (WS-PRINT-SUB) TO SH-PL-STATUS
110700         MOVE SH-TOTAL-WEIGHT (WS-PRINT-SUB) TO SH-PL-EXP-WEIGHT
110800         WRITE SUMMARY-PRINT-LINE FROM SUM-SHIP-HEADER-LINE
110900             AFTER ADVANCING 2 LINES
110910         ADD 2 TO WS-SUM-LINE-CNT
111000         MOVE ZERO TO WS-PENDING-ITEM-CNT
111100         MOVE ZERO TO WS-MISSING-ITEM-CNT
111200         MOVE ZERO TO WS-DAMAGED-ITEM-CNT
111300         IF SH-ITEM-START-SUB (WS-PRINT-SUB) NOT = ZERO
111400             PERFORM 500-PRINT-SUMMARY-ITEM-DETAIL
111500                 VARYING WS-ITEM-SUB
111600                 FROM SH-ITEM-START-SUB (WS-PRINT-SUB) BY 1
111700               UNTIL WS-ITEM-SUB > SH-ITEM-END-SUB (WS-PRINT-SUB)
111800         END-IF
111900         PERFORM 500-PRINT-SUMMARY-SHIP-FOOTER
112000         IF SH-IS-WM-FLAGGED (WS-PRINT-SUB)
112010             ADD 1 TO WS-SHIP-NOTREADY-CNT
112020         ELSE
112030             IF SH-IS-READY (WS-PRINT-SUB)
112040                 ADD 1 TO WS-SHIP-READY-CNT
112050             ELSE
112060                 ADD 1 TO WS-SHIP-NOTREADY-CNT
112070             END-IF
112080         END-IF
112500     END-IF.
112600*-----------------------------------------------------------------
112700 500-PRINT-SUMMARY-ITEM-DETAIL.
112800     MOVE SI-BARCODE (WS-ITEM-SUB) TO IT-PL-BARCODE.
112900     MOVE SI-DESCRIPTION (WS-ITEM-SUB) TO IT-PL-DESCRIPTION.
113000     MOVE SI-STATUS (WS-ITEM-SUB) TO IT-PL-STATUS.
113100     MOVE SI-EXPECTED-WEIGHT (WS-ITEM-SUB) TO IT-PL-EXP-WEIGHT.
113200     MOVE SI-ACTUAL-WEIGHT (WS-ITEM-SUB) TO IT-PL-ACT-WEIGHT.
113300     WRITE SUMMARY-PRINT-LINE FROM SUM-ITEM-DETAIL-LINE
113400         AFTER ADVANCING 1 LINES.
113410     ADD 1 TO WS-SUM-LINE-CNT.
113500     IF SI-ST-PENDING (WS-ITEM-SUB)
113600         ADD 1 TO WS-PENDING-ITEM-CNT
113700     END-IF.
113800     IF SI-ST-MISSING (WS-ITEM-SUB)
113900         ADD 1 TO WS-MISSING-ITEM-CNT
114000     END-IF.
114100     IF SI-ST-DAMAGED (WS-ITEM-SUB)
114200         ADD 1 TO WS-DAMAGED-ITEM-CNT
114300     END-IF.
114400*-----------------------------------------------------------------
114500 500-PRINT-SUMMARY-SHIP-FOOTER.
114600     COMPUTE FT-PL-OK-CNT =
114700             (SH-ITEM-END-SUB (WS-PRINT-SUB)
114800             - SH-ITEM-START-SUB (WS-PRINT-SUB) + 1)
114900             - WS-PENDING-ITEM-CNT - WS-MISSING-ITEM-CNT
115000             - WS-DAMAGED-ITEM-CNT.
115100     COMPUTE FT-PL-TOT-CNT =
115200             SH-ITEM-END-SUB (WS-PRINT-SUB)
115300             - SH-ITEM-START-SUB (WS-PRINT-SUB) + 1.
115400     MOVE WS-MISSING-ITEM-CNT TO FT-PL-MISS-CNT.
115500     MOVE WS-DAMAGED-ITEM-CNT TO FT-PL-DAM-CNT.
115510     MOVE SH-PROC-WEIGHT (WS-PRINT-SUB)  TO FT-PL-PROC-WEIGHT.
115520     MOVE SH-TOTAL-WEIGHT (WS-PRINT-SUB) TO FT-PL-EXP-WEIGHT.
115600     IF SH-IS-WM-FLAGGED (WS-PRINT-SUB)
115700         MOVE "WEIGHT MISMATCH" TO FT-PL-READY-TEXT
115800     ELSE
115900         IF SH-IS-READY (WS-PRINT-SUB)
116000             MOVE "READY FOR LOADING" TO FT-PL-READY-TEXT
116100         ELSE
116200             MOVE "NOT READY" TO FT-PL-READY-TEXT
116300         END-IF
116400     END-IF.
116500     WRITE SUMMARY-PRINT-LINE FROM SUM-SHIP-FOOTER-LINE
116600         AFTER ADVANCING 1 LINES.
116610     ADD 1 TO WS-SUM-LINE-CNT.
116700*-----------------------------------------------------------------
116710*  500-SUMMARY-PAGE-SKIP -- REPRINTS THE TITLE/COLUMN-HEADER PAIR
116720*  WHEN THE RUNNING LINE COUNT PASSES 50, SAME AS OPERATIONS
116730*  ASKED FOR ON THE OLD INVENT-REPORT PAGE BREAK.
116740*-----------------------------------------------------------------
116750 500-SUMMARY-PAGE-SKIP.
116760     WRITE SUMMARY-PRINT-LINE FROM SUM-TITLE-LINE
116770         AFTER ADVANCING PAGE.
116780     WRITE SUMMARY-PRINT-LINE FROM SUM-COL-HEADER-LINE
116790         AFTER ADVANCING 2 LINES.
116795     MOVE ZERO TO WS-SUM-LINE-CNT.
116797 500-SUMMARY-PAGE-SKIP-EXIT.
116799     EXIT.
116810*-----------------------------------------------------------------
116820*  300-PRINT-RUN-TOTALS-REPORT -- ONE EXPLICIT DETAIL LINE PER
116830*  STATISTIC, SAME HAND STYLE AS THE OLD INVENT-FOOTER FAMILY.
116840*-----------------------------------------------------------------
117100 300-PRINT-RUN-TOTALS-REPORT.
117200     MOVE WS-RUN-CCYY TO RT-RD-CCYY.
117210     MOVE WS-RUN-MM   TO RT-RD-MM.
117220     MOVE WS-RUN-DD   TO RT-RD-DD.
117300     WRITE TOTALS-PRINT-LINE FROM RT-TITLE-LINE
117400         AFTER ADVANCING PAGE.
117500     MOVE "SCAN TRANSACTIONS READ" TO RT-DL-LABEL.
117600     MOVE WS-TXN-READ-CNT TO RT-DL-COUNT.
117700     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
117800         AFTER ADVANCING 2 LINES.
117900     MOVE "SC SCAN-ITEM APPLIED" TO RT-DL-LABEL.
118000     MOVE WS-SC-APPLIED-CNT TO RT-DL-COUNT.
118100     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
118200         AFTER ADVANCING 1 LINES.
118300     MOVE "SC SCAN-ITEM REJECTED" TO RT-DL-LABEL.
118400     MOVE WS-SC-REJECTED-CNT TO RT-DL-COUNT.
118500     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
118600         AFTER ADVANCING 1 LINES.
118700     MOVE "MI MISSING-ITEM APPLIED" TO RT-DL-LABEL.
118800     MOVE WS-MI-APPLIED-CNT TO RT-DL-COUNT.
118900     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
119000         AFTER ADVANCING 1 LINES.
119100     MOVE "MI MISSING-ITEM REJECTED" TO RT-DL-LABEL.
119200     MOVE WS-MI-REJECTED-CNT TO RT-DL-COUNT.
119300     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
119400         AFTER ADVANCING 1 LINES.
119500     MOVE "WM WEIGHT-MISMATCH APPLIED" TO RT-DL-LABEL.
119600     MOVE WS-WM-APPLIED-CNT TO RT-DL-COUNT.
119700     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
119800         AFTER ADVANCING 1 LINES.
119900     MOVE "WM WEIGHT-MISMATCH REJECTED" TO RT-DL-LABEL.
120000     MOVE WS-WM-REJECTED-CNT TO RT-DL-COUNT.
120100     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
120200         AFTER ADVANCING 1 LINES.
120300     MOVE "TA TRUCK-ASSIGNMENT APPLIED" TO RT-DL-LABEL.
120400     MOVE WS-TA-APPLIED-CNT TO RT-DL-COUNT.
120500     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
120600         AFTER ADVANCING 1 LINES.
120700     MOVE "TA TRUCK-ASSIGNMENT REJECTED" TO RT-DL-LABEL.
120800     MOVE WS-TA-REJECTED-CNT TO RT-DL-COUNT.
120900     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
121000         AFTER ADVANCING 1 LINES.
121100     MOVE "IA INVENTORY-ASSIGNMENT APPLIED" TO RT-DL-LABEL.
121200     MOVE WS-IA-APPLIED-CNT TO RT-DL-COUNT.
121300     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
121400         AFTER ADVANCING 1 LINES.
121500     MOVE "IA INVENTORY-ASSIGNMENT REJECTED" TO RT-DL-LABEL.
121600     MOVE WS-IA-REJECTED-CNT TO RT-DL-COUNT.
121700     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
121800         AFTER ADVANCING 1 LINES.
121900     MOVE "IQ QUANTITY-CHANGE APPLIED" TO RT-DL-LABEL.
122000     MOVE WS-IQ-APPLIED-CNT TO RT-DL-COUNT.
122100     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
122200         AFTER ADVANCING 1 LINES.
122300     MOVE "IQ QUANTITY-CHANGE REJECTED" TO RT-DL-LABEL.
122400     MOVE WS-IQ-REJECTED-CNT TO RT-DL-COUNT.
122500     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
122600         AFTER ADVANCING 1 LINES.
122700     MOVE "ITEMS PROCESSED" TO RT-DL-LABEL.
122800     MOVE WS-ITEMS-PROCESSED-CNT TO RT-DL-COUNT.
122900     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
123000         AFTER ADVANCING 2 LINES.
123100     MOVE "ITEMS MISSING" TO RT-DL-LABEL.
123200     MOVE WS-ITEMS-MISSING-CNT TO RT-DL-COUNT.
123300     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
123400         AFTER ADVANCING 1 LINES.
123500     MOVE "ITEMS DAMAGED" TO RT-DL-LABEL.
123600     MOVE WS-ITEMS-DAMAGED-CNT TO RT-DL-COUNT.
123700     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
123800         AFTER ADVANCING 1 LINES.
123900     MOVE "TRUCKS ASSIGNED TO A SHIPMENT" TO RT-DL-LABEL.
124000     MOVE WS-TRUCKS-ASSIGNED-CNT TO RT-DL-COUNT.
124100     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
124200         AFTER ADVANCING 2 LINES.
124300     MOVE "INVENTORY TRANSFERS WRITTEN" TO RT-DL-LABEL.
124400     MOVE WS-TRANSFERS-CNT TO RT-DL-COUNT.
124500     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
124600         AFTER ADVANCING 1 LINES.
124700     PERFORM 400-COUNT-REORDER-FLAGGED.
124800     MOVE "INVENTORY RECORDS FLAGGED FOR REORDER" TO RT-DL-LABEL.
124900     MOVE WS-REORDER-FLAGGED-CNT TO RT-DL-COUNT.
125000     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
125100         AFTER ADVANCING 1 LINES.
125200     MOVE "SHIPMENTS READY FOR LOADING" TO RT-DL-LABEL.
125300     MOVE WS-SHIP-READY-CNT TO RT-DL-COUNT.
125400     WRITE TOTALS-PRINT-LINE FROM RT-DETAIL-LINE
125500         AFTER ADVANCING 1 LINES.
125600*-----------------------------------------------------------------
125700*  400-COUNT-REORDER-FLAGGED -- A SECOND PASS OVER THE
125800*  IN-MEMORY INVENTORY TABLE, NOW THAT IQ/IA HAVE BEEN APPLIED,
125900*  SO THE RUN TOTALS REPORT CAN SHOW HOW MANY ITEMS THE REORDER
126000*  REPORT STEP WILL FLAG WHEN IT RE-READS THE REWRITTEN MASTER.
126100*-----------------------------------------------------------------
126200 400-COUNT-REORDER-FLAGGED.
126300     MOVE ZERO TO WS-REORDER-FLAGGED-CNT.
126400     IF IV-TABLE-COUNT NOT = ZERO
126500         PERFORM 500-CHECK-ONE-REORDER-FLAG
126600             VARYING WS-PRINT-SUB FROM 1 BY 1
126700             UNTIL WS-PRINT-SUB > IV-TABLE-COUNT
126800     END-IF.
126900*-----------------------------------------------------------------
127000 500-CHECK-ONE-REORDER-FLAG.
127100     IF IV-QUANTITY (WS-PRINT-SUB)
127200             NOT > IV-REORDER-POINT (WS-PRINT-SUB)
127300         ADD 1 TO WS-REORDER-FLAGGED-CNT
127400     END-IF.
127500*-----------------------------------------------------------------
127600*  300-REWRITE-xxxx-MASTER -- STREAM THE UPDATED TABLE BACK OUT
127700*  TO THE NEXT CYCLE'S MASTER FILE, SAME MOVE-TABLE-TO-LOOSE-
127800*  FIELDS TECHNIQUE THE OLD BATCH-UPDATE PROGRAM USED.
127900*-----------------------------------------------------------------
128000 300-REWRITE-TRUCK-MASTER.
128100     IF TK-TABLE-COUNT NOT = ZERO
128200         PERFORM 400-WRITE-ONE-TRUCK-OUT
128300             VARYING WS-PRINT-SUB FROM 1 BY 1
128400             UNTIL WS-PRINT-SUB > TK-TABLE-COUNT
128500     END-IF.
128600*-----------------------------------------------------------------
128700 400-WRITE-ONE-TRUCK-OUT.
128800     MOVE TK-ID (WS-PRINT-SUB)           TO TO-ID.
128900     MOVE TK-REG-NUMBER (WS-PRINT-SUB)   TO TO-REG-NUMBER.
129000     MOVE TK-MODEL (WS-PRINT-SUB)        TO TO-MODEL.
129100     MOVE TK-CAP-WEIGHT (WS-PRINT-SUB)   TO TO-CAP-WEIGHT.
129200     MOVE TK-CAP-VOLUME (WS-PRINT-SUB)   TO TO-CAP-VOLUME.
129300     MOVE TK-DRIVER-ID (WS-PRINT-SUB)    TO TO-DRIVER-ID.
129400     MOVE TK-HOME-WHSE-ID (WS-PRINT-SUB) TO TO-HOME-WHSE-ID.
129500     MOVE TK-STATUS (WS-PRINT-SUB)       TO TO-STATUS.
129600     WRITE TRUCK-REC-OUT.
129700*-----------------------------------------------------------------
129800 300-REWRITE-INVENTORY-MASTER.
129900     IF IV-TABLE-COUNT NOT = ZERO
130000         PERFORM 400-WRITE-ONE-INVNT-OUT
130100             VARYING WS-PRINT-SUB FROM 1 BY 1
130200             UNTIL WS-PRINT-SUB > IV-TABLE-COUNT
130300     END-IF.
130400*-----------------------------------------------------------------
130500 400-WRITE-ONE-INVNT-OUT.
130600     MOVE IV-ID (WS-PRINT-SUB)            TO IO-ID.
130700     MOVE IV-NAME (WS-PRINT-SUB)          TO IO-NAME.
130800     MOVE IV-SKU (WS-PRINT-SUB)           TO IO-SKU.
130900     MOVE IV-WHSE-ID (WS-PRINT-SUB)       TO IO-WHSE-ID.
131000     MOVE IV-QUANTITY (WS-PRINT-SUB)      TO IO-QUANTITY.
131100     MOVE IV-REORDER-POINT (WS-PRINT-SUB) TO IO-REORDER-POINT.
131200     MOVE IV-REORDER-QTY (WS-PRINT-SUB)   TO IO-REORDER-QTY.
131300     MOVE IV-UNIT-PRICE (WS-PRINT-SUB)    TO IO-UNIT-PRICE.
131400     MOVE IV-UNIT-WEIGHT (WS-PRINT-SUB)   TO IO-UNIT-WEIGHT.
131500     MOVE IV-UNIT-VOLUME (WS-PRINT-SUB)   TO IO-UNIT-VOLUME.
131600     WRITE INVNT-REC-OUT.
131700*-----------------------------------------------------------------
131800 300-REWRITE-SHIPMENT-MASTER.
131900     IF SH-TABLE-COUNT NOT = ZERO
132000         PERFORM 400-WRITE-ONE-SHIP-OUT
132100             VARYING WS-PRINT-SUB FROM 1 BY 1
132200             UNTIL WS-PRINT-SUB > SH-TABLE-COUNT
132300     END-IF.
132400*-----------------------------------------------------------------
132500 400-WRITE-ONE-SHIP-OUT.
132600     MOVE SH-ID (WS-PRINT-SUB)            TO SO-REC-ID.
132700     MOVE SH-TRACKING-NO (WS-PRINT-SUB)   TO SO-TRACKING-NO.
132800     MOVE SH-ORIGIN-WHSE-ID (WS-PRINT-SUB) TO SO-ORIGIN-WHSE-ID.
132900     MOVE SH-DEST-WHSE-ID (WS-PRINT-SUB)  TO SO-DEST-WHSE-ID.
133000     MOVE SH-TOTAL-WEIGHT (WS-PRINT-SUB)  TO SO-TOTAL-WEIGHT.
133100     MOVE SH-TOTAL-VOLUME (WS-PRINT-SUB)  TO SO-TOTAL-VOLUME.
133200     MOVE SH-TRUCK-ID (WS-PRINT-SUB)      TO SO-TRUCK-ID.
133300     MOVE SH-STATUS (WS-PRINT-SUB)        TO SO-STATUS.
133400     MOVE SH-PICKUP-DATE (WS-PRINT-SUB)   TO SO-PICKUP-DATE.
133500     MOVE SH-CREATED-BY (WS-PRINT-SUB)    TO SO-CREATED-BY.
133600     WRITE SHIP-REC-OUT.
133700*-----------------------------------------------------------------
133800 300-REWRITE-ITEM-MASTER.
133900     IF SI-TABLE-COUNT NOT = ZERO
134000         PERFORM 400-WRITE-ONE-ITEM-OUT
134100             VARYING WS-PRINT-SUB FROM 1 BY 1
134200             UNTIL WS-PRINT-SUB > SI-TABLE-COUNT
134300     END-IF.
134400*-----------------------------------------------------------------
134500 400-WRITE-ONE-ITEM-OUT.
134600     MOVE SI-ID (WS-PRINT-SUB)              TO EO-ID.
134700     MOVE SI-SHIPMENT-ID (WS-PRINT-SUB)     TO EO-SHIPMENT-ID.
134800     MOVE SI-BARCODE (WS-PRINT-SUB)         TO EO-BARCODE.
134900     MOVE SI-DESCRIPTION (WS-PRINT-SUB)     TO EO-DESCRIPTION.
135000     MOVE SI-EXPECTED-WEIGHT (WS-PRINT-SUB) TO EO-EXPECTED-WEIGHT.
135100     MOVE SI-STATUS (WS-PRINT-SUB)          TO EO-STATUS.
135200     MOVE SI-PROCESSED-DATE (WS-PRINT-SUB)  TO EO-PROCESSED-DATE.
135300     MOVE SI-ACTUAL-WEIGHT (WS-PRINT-SUB)   TO EO-ACTUAL-WEIGHT.
135400     WRITE ITEM-REC-OUT.
