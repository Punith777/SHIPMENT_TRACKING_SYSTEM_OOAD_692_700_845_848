000100******************************************************************SHM00010
000200*                                                                *SHM00020
000300*   S H I P M S T  --  SHIPMENT MASTER RECORD LAYOUT              SHM00030
000400*                                                                *SHM00040
000500*   ONE ENTRY PER SHIPMENT.  CARRIED IN THE SHIPMENT-TABLE       *SHM00050
000600*   (WHSE-BATCH) AS AN IN-MEMORY TABLE LOADED FROM THE SORTED    *SHM00060
000700*   SHIPMENT MASTER FILE AND SEARCHED BY TRACKING NUMBER         *SHM00080
000800*   (SCAN/MISSING/WEIGHT-MISMATCH TRANSACTIONS) OR SHIPMENT-ID   *SHM00090
000900*   (TRUCK-ASSIGNMENT TRANSACTIONS).                             *SHM00100
001000*                                                                *SHM00110
001100*   120 BYTES, FIXED.  THE TRAILING FILLER IS 27 BYTES, NOT THE   SHM00120
001200*   29 SHOWN ON THE ORIGINAL WL-4471 LAYOUT SHEET -- RECONCILED   SHM00130
001300*   AGAINST THE ACTUAL 120-BYTE RECORDING LENGTH.                 SHM00140
001400*                                                                *SHM00150
001500*   MAINTENANCE                                                  SHM00160
001600*   ----------------------------------------------------------   SHM00170
001700*   2023-02-18  RTC  WL-4471  ORIGINAL LAYOUT                     SHM00180
001800*   2023-09-02  JQA  WL-4615  FILLER RECONCILED TO 120-BYTE LRECL SHM00190
001900*   2024-11-30  DMF  WL-4960  ADDED SCHEDULED-PICKUP-DATE FOR     SHM00200
002000*                              TRUCK-ASSIGNMENT TRACKING          SHM00210
002100*                                                                *SHM00220
002200******************************************************************SHM00230
002300 01  SH-TABLE-ENTRY.                                             SHM00240
002400     05  SH-ID                   PIC 9(5).                       SHM00250
002500     05  SH-TRACKING-NO          PIC X(20).                      SHM00260
002600     05  SH-ORIGIN-WHSE-ID       PIC 9(5).                       SHM00270
002700     05  SH-DEST-WHSE-ID         PIC 9(5).                       SHM00280
002800     05  SH-TOTAL-WEIGHT         PIC 9(8)V99.                    SHM00290
002900     05  SH-TOTAL-VOLUME         PIC 9(8)V99.                    SHM00300
003000     05  SH-TRUCK-ID             PIC 9(5).                       SHM00310
003100     05  SH-STATUS               PIC X(20).                      SHM00320
003200         88  SH-ST-PENDING          VALUE "PENDING             ".SHM00330
003300         88  SH-ST-SCHED-PICKUP     VALUE "SCHEDULED_FOR_PICKUP".SHM00340
003400         88  SH-ST-READY-PICKUP     VALUE "READY_FOR_PICKUP    ".SHM00350
003500         88  SH-ST-IN-TRANSIT       VALUE "IN_TRANSIT          ".SHM00360
003600         88  SH-ST-DELIVERED        VALUE "DELIVERED           ".SHM00370
003700         88  SH-ST-CANCELLED        VALUE "CANCELLED           ".SHM00380
003800     05  SH-PICKUP-DATE          PIC 9(8).                       SHM00390
003900     05  SH-CREATED-BY           PIC 9(5).                       SHM00400
004000     05  FILLER                  PIC X(27).                      SHM00410
